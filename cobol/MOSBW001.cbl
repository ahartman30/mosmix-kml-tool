      ******************************************************************00000100
      *                                                                *00000200
      * PRODOTTO : SISTEMA ESTRAZIONE DATI METEO MOSMIX                *00000300
      *                                                                *00000400
      * PROGRAMMA: MOSBW001,COBOL/SUBPROGRAMMA                         *00000500
      *                                                                *00000600
      * FUNZIONE : STAMPA IL TABULATO METEOROLOGICO (METEOGRAMMA) DI   *00000700
      *            UNA STAZIONE: 2 RIGHE DI INTESTAZIONE, LE RIGHE     *00000800
      *            FILLER DELLE ORE PRECEDENTI LA CORSA DEL MODELLO E  *00000900
      *            UNA RIGA DATI PER OGNI PASSO TEMPORALE PREVISTO     *00001000
      *                                                                *00001100
      * DESCRIZIONE: L'OUTPUT VA SU FILE OFILCSV (UNO PER STAZIONE,    *00001200
      *            NOME MOSMIX_<ID STAZIONE>.CSV) OPPURE SU VIDEO SE   *00001300
      *            LO SWITCH UPSI-0 DI MOSBE001 RICHIEDE L'OUTPUT DI   *00001400
      *            PROVA A VIDEO (VEDI WRIT-DEST-CSV IN MOSCWRIT)      *00001500
      *                                                                *00001600
      * CHIAMATO DA: MOSBE001, UNA VOLTA PER STAZIONE ELABORATA        *00001700
      *                                                                *00001800
      * AUTORE   : G. FERRANTE                                        * 00001900
      *                                                                *00002000
      ******************************************************************00002100
       IDENTIFICATION DIVISION.                                         00002200
      ******************************************************************00002300
       PROGRAM-ID.     MOSBW001.                                        00002400
       AUTHOR.         FERRANTE GIANCARLO.                              00002500
       INSTALLATION.   METEODATI INFORMATICA SPA - CED MILANO.          00002600
       DATE-WRITTEN.   18/03/1994.                                      00002700
       DATE-COMPILED.                                                   00002800
       SECURITY.       USO INTERNO - RISERVATO ELABORAZIONI BATCH.      00002900
      ******************************************************************00003000
      *--- STORIA DELLE VARIANTI ---------------------------------------00003100
      *  18/03/1994  GF    RICH.0000  PRIMA STESURA DEL PROGRAMMA       00003200
      *  02/06/1994  GF    RICH.0004  ADATTATO A PIU' STAZIONI PER RUN  00003300
      *  17/01/1995  RTB   RICH.0031  AGGIUNTA COLONNA TM (COL. "TM")   00003400
      *  21/09/1998  LDS   RICH.0058  BOLLA Y2K - GG.MM.AA RESTA A 2    00003500
      *                               CIFRE PER L'ANNO SOLO IN STAMPA   00003600
      *  05/06/2001  RTB   RICH.0074  AGGIUNTA COLONNA TG (T5CM)        00003700
      *  16/06/2004  PZN   RICH.0091  RIVISTE LE PIC EDIT DELLE COLONNE 00003800
      *  04/10/2011  PZN   RICH.0113  AGGIUNTE COLONNE SS3/SS24         00003900
      *  02/11/2015  PZN   RICH.0134  GESTITO OUTPUT A VIDEO (SWITCH    00004000
      *                               UPSI-0, VEDI MOSBE001/MOSCWRIT)   00004100
      *  25/01/2016  PZN   RICH.0139  RIVISTO COMMENTO SU WW3 (RIMANDO  00004110
      *                               ALLA RICHIESTA, NON A DOCUMENTI   00004120
      *                               ESTERNI)                          00004130
      ******************************************************************00004200
       ENVIRONMENT DIVISION.                                            00004300
       CONFIGURATION SECTION.                                           00004400
       SOURCE-COMPUTER. IBM-3090.                                       00004500
       OBJECT-COMPUTER. IBM-3090.                                       00004600
       SPECIAL-NAMES.                                                   00004700
           C01 IS TOP-OF-FORM.                                          00004800
      *-----------------------------------------------------------------00004900
       INPUT-OUTPUT SECTION.                                            00005000
       FILE-CONTROL.                                                    00005100
           SELECT  OFILCSV   ASSIGN  TO  WK-NOME-FILE-CSV               00005200
                             ORGANIZATION  IS  LINE SEQUENTIAL          00005300
                             FILE STATUS IS FS-OFILCSV.                 00005400
      ******************************************************************00005500
       DATA DIVISION.                                                   00005600
       FILE SECTION.                                                    00005700
       FD  OFILCSV   LABEL RECORD STANDARD.                             00005800
       01  OCSV-REC                      PIC X(250).                    00005900
      *-----------------------------------------------------------------00006000
       WORKING-STORAGE SECTION.                                         00006100
      *--- CONTATORI E COSTANTI DI PROGRAMMA ---------------------------00006200
       01  WK-COSTANTI-E-SWITCH.                                        00006300
           05 WK-MOSBW001                PIC X(08) VALUE 'MOSBW001'.    00006400
           05 FS-OFILCSV                 PIC X(02).                     00006500
           05 WK-NOME-FILE-CSV           PIC X(24).                     00006600
      *--- CONTATORI/SUBSCRIPT DI CICLO (SEMPRE COMP PER CONVENZIONE) -*00006700
       01  WK-CONTATORI.                                                00006800
           05 WK-IX-STEP                 PIC 9(03) COMP-3.              00006900
           05 WK-ORA-FILLER              PIC 9(02) COMP-3.              00007000
           05 WK-ORA-EDIT                PIC 9(02).                     00007100
           05 WK-PUNTATORE-RIGA          PIC 9(04) COMP.                00007200
           05 WK-LUNGHEZZA-RIGA          PIC 9(04) COMP.                00007300
      *--- AREA DI COSTRUZIONE DI UNA RIGA DEL TABULATO CSV ------------00007400
       01  WK-RIGA-CSV                   PIC X(250).                    00007500
       01  WK-FILLER-DATI                PIC X(90) VALUE                00007600
           ';---;---;---;---;---;---;---;---;---;---;---                00007700
      -    ';---;---;---;---;---;---;---;---;---;---;---'.              00007800
      *--- SCOMPOSIZIONE DELLA DATA/ORA DI UN PASSO TEMPORALE ----------00007900
       01  WK-TIME-LAVORO.                                              00008000
           05 WK-TIME-TESTO              PIC X(20).                     00008100
           05 WK-TIME-TESTO-R REDEFINES WK-TIME-TESTO.                  00008200
              10 WK-T-ANNO                PIC X(04).                    00008300
              10 FILLER                   PIC X(01).                    00008400
              10 WK-T-MESE                PIC X(02).                    00008500
              10 FILLER                   PIC X(01).                    00008600
              10 WK-T-GIORNO              PIC X(02).                    00008700
              10 FILLER                   PIC X(01).                    00008800
              10 WK-T-ORA                 PIC X(02).                    00008900
              10 FILLER                   PIC X(01).                    00009000
              10 WK-T-MINUTO              PIC X(02).                    00009100
              10 FILLER                   PIC X(06).                    00009200
      *--- AREA DI CONVERSIONE/EDIT DI UN SINGOLO CAMPO DATO -----------00009300
       01  WK-AREA-CONVERSIONE-CAMPO.                                   00009400
           05 WK-CAMPO-VALORE            PIC S9(05)V9(06) COMP-3.       00009500
           05 WK-CAMPO-MANCA             PIC X(01).                     00009600
           05 WK-TIPO-CONVERSIONE        PIC X(02).                     00009700
           05 WK-CAMPO-TESTO             PIC X(10).                     00009800
           05 WK-RIS-TEMP                PIC S9(03)V9(01) COMP-3.       00009900
           05 WK-RIS-VENTO               PIC 9(04)V9(01) COMP-3.        00010000
           05 WK-RIS-PRECIP              PIC 9(05)V9(01) COMP-3.        00010100
           05 WK-RIS-DIREZ               PIC 9(03) COMP-3.              00010200
           05 WK-RIS-OTTAVI              PIC 9(01) COMP-3.              00010300
           05 WK-RIS-CODICE              PIC 9(02) COMP-3.              00010400
           05 WK-RIS-PRESS               PIC 9(04)V9(01) COMP-3.        00010500
           05 WK-RIS-SOLE                PIC 9(02)V9(01) COMP-3.        00010600
           05 WK-EDIT-TEMP               PIC +999.9.                    00010700
           05 WK-EDIT-VENTO              PIC 9999.9.                    00010800
           05 WK-EDIT-PRECIP             PIC 99999.9.                   00010900
           05 WK-EDIT-DIREZ              PIC 999.                       00011000
           05 WK-EDIT-OTTAVI             PIC 9.                         00011100
           05 WK-EDIT-CODICE             PIC 99.                        00011200
           05 WK-EDIT-PRESS              PIC 9999.9.                    00011300
           05 WK-EDIT-SOLE               PIC 99.9.                      00011400
      *--- AREE DI ERRORE, TAVOLA STAZIONI/PASSI E PREVISIONI ----------00011500
           COPY MOSCERRO.                                               00011600
      ******************************************************************00011700
       LINKAGE SECTION.                                                 00011800
           COPY MOSCWRIT.                                               00011900
           COPY MOSCFSTZ.                                               00012000
           COPY MOSCFCST.                                               00012100
      ******************************************************************00012200
       PROCEDURE DIVISION USING MOS-AREA-CHIAMATA-WRITER                00012300
                                 MOS-TAB-STAZIONI-AREA                  00012400
                                 MOS-TAB-TIMESTEP-AREA                  00012500
                                 MOS-TAB-FCST.                          00012600
      *-------------------------------------------                      00012700
      *                                                                 00012800
      *-------------------------------------------                      00012900
       INIZIO-MAIN.                                                     00013000
           PERFORM INIZIO         THRU INIZIO-EX.                       00013100
           PERFORM ELABORA        THRU ELABORA-EX.                      00013200
           PERFORM FINE           THRU FINE-EX.                         00013300
           GOBACK.                                                      00013400
      *-------------------------------------------                      00013500
      *                                                                 00013600
      *-------------------------------------------                      00013700
       INIZIO.                                                          00013800
           MOVE 0 TO WRIT-RIGHE-SCRITTE.                                00013900
           PERFORM COSTRUISCI-NOME-FILE THRU COSTRUISCI-NOME-FILE-EX.   00014000
           PERFORM APRI-OUTPUT   THRU APRI-OUTPUT-EX.                   00014100
       INIZIO-EX.                                                       00014200
           EXIT.                                                        00014300
      *-------------------------------------------                      00014400
      * IL NOME DEL FILE E' MOSMIX_<ID STAZIONE>.CSV: LA STAZIONE E'    00014500
      * SEMPRE PIC X(10) MA L'ID PUO' ESSERE PIU' CORTO (SPAZI CODA)    00014600
      *-------------------------------------------                      00014700
       COSTRUISCI-NOME-FILE.                                            00014800
           MOVE SPACES TO WK-NOME-FILE-CSV.                             00014900
           STRING 'MOSMIX_' DELIMITED BY SIZE                           00015000
                  STAZ-ID (WRIT-IX-STAZIONE) DELIMITED BY SPACE         00015100
                  '.CSV' DELIMITED BY SIZE                              00015200
              INTO WK-NOME-FILE-CSV                                     00015300
           END-STRING.                                                  00015400
       COSTRUISCI-NOME-FILE-EX.                                         00015500
           EXIT.                                                        00015600
      *-------------------------------------------                      00015700
      * SE LO SWITCH UPSI-0 DI MOSBE001 RICHIEDE OUTPUT A VIDEO, IL     00015800
      * FILE OFILCSV NON VIENE APERTO: SI SEGNALA SOLO L'ID STAZIONE    00015900
      *-------------------------------------------                      00016000
       APRI-OUTPUT.                                                     00016100
           IF WRIT-DEST-E-CONSOLE                                       00016200
              DISPLAY STAZ-ID (WRIT-IX-STAZIONE)                        00016300
           ELSE                                                         00016400
              OPEN OUTPUT OFILCSV                                       00016500
              IF FS-OFILCSV NOT = '00'                                  00016600
                 MOVE 'APRI-OUTPUT'   TO ERR-PARAGRAFO                  00016700
                 MOVE 'APERTURA FILE OFILCSV' TO ERR-DESCRIZIONE        00016800
                 MOVE FS-OFILCSV      TO ERR-CODICE-FS                  00016900
                 PERFORM GESTISCI-ERRORE THRU GESTISCI-ERRORE-EX        00017000
              END-IF                                                    00017100
           END-IF.                                                      00017200
       APRI-OUTPUT-EX.                                                  00017300
           EXIT.                                                        00017400
      *-------------------------------------------                      00017500
      *                                                                 00017600
      *-------------------------------------------                      00017700
       ELABORA.                                                         00017800
           PERFORM SCRIVI-INTESTAZIONI THRU SCRIVI-INTESTAZIONI-EX.     00017900
           PERFORM SCRIVI-RIGHE-FILLER THRU SCRIVI-RIGHE-FILLER-EX      00018000
              VARYING WK-ORA-FILLER FROM 0 BY 1                         00018100
              UNTIL WK-ORA-FILLER > WRIT-RUN-ORA.                       00018200
           PERFORM SCRIVI-RIGHE-DATI   THRU SCRIVI-RIGHE-DATI-EX        00018300
              VARYING WK-IX-STEP FROM 1 BY 1                            00018400
              UNTIL WK-IX-STEP > WRIT-NUM-TIMESTEP.                     00018500
       ELABORA-EX.                                                      00018600
           EXIT.                                                        00018700
      *-------------------------------------------                      00018800
      * RIGA 1: NOMI COLONNA. RIGA 2: UNITA' DI MISURA, CON L'ORA UTC   00018900
      * DELLA CORSA DEL MODELLO INTERPOLATA NELLA CELLA DI TESTA        00019000
      *-------------------------------------------                      00019100
       SCRIVI-INTESTAZIONI.                                             00019200
           MOVE SPACES TO WK-RIGA-CSV.                                  00019300
           MOVE 1 TO WK-PUNTATORE-RIGA.                                 00019400
           STRING 'DATA;ORA;TT;TD;TX;TN;TM;TG;DD;FF;FX;FX3;RR1'         00019500
                     DELIMITED BY SIZE                                  00019600
                  ';RR3;RR12;RR24;WW;WW3;N;NF;PPPP;SS1;SS3;SS24'        00019700
                     DELIMITED BY SIZE                                  00019800
              INTO WK-RIGA-CSV                                          00019900
              WITH POINTER WK-PUNTATORE-RIGA                            00020000
           END-STRING.                                                  00020100
           PERFORM EMETTI-RIGA THRU EMETTI-RIGA-EX.                     00020200
           MOVE SPACES TO WK-RIGA-CSV.                                  00020300
           MOVE 1 TO WK-PUNTATORE-RIGA.                                 00020400
           STRING 'OGGI ' DELIMITED BY SIZE                             00020500
                  WRIT-RUN-ORA DELIMITED BY SIZE                        00020600
                  ' UTC;;GRADI C;GRADI C;GRADI C;GRADI C;GRADI C'       00020700
                     DELIMITED BY SIZE                                  00020800
                  ';GRADI C;GRADI;KM/H;KM/H;KM/H;MM;MM;MM;MM'           00020900
                     DELIMITED BY SIZE                                  00021000
                  ';CODICE;CODICE;OTTAVI;OTTAVI;HPA;ORE;ORE;ORE'        00021100
                     DELIMITED BY SIZE                                  00021200
              INTO WK-RIGA-CSV                                          00021300
              WITH POINTER WK-PUNTATORE-RIGA                            00021400
           END-STRING.                                                  00021500
           PERFORM EMETTI-RIGA THRU EMETTI-RIGA-EX.                     00021600
       SCRIVI-INTESTAZIONI-EX.                                          00021700
           EXIT.                                                        00021800
      *-------------------------------------------                      00021900
      * UNA RIGA "---" PER OGNI ORA UTC DALLA MEZZANOTTE FINO ALL'ORA   00022000
      * DELLA CORSA DEL MODELLO COMPRESA (LA CORSA COMINCIA PIU' TARDI) 00022100
      *-------------------------------------------                      00022200
       SCRIVI-RIGHE-FILLER.                                             00022300
           MOVE WK-ORA-FILLER TO WK-ORA-EDIT.                           00022400
           MOVE SPACES TO WK-RIGA-CSV.                                  00022500
           MOVE 1 TO WK-PUNTATORE-RIGA.                                 00022600
           STRING WRIT-RUN-GIORNO DELIMITED BY SIZE                     00022700
                  '.' DELIMITED BY SIZE                                 00022800
                  WRIT-RUN-MESE DELIMITED BY SIZE                       00022900
                  '.' DELIMITED BY SIZE                                 00023000
                  WRIT-RUN-ANNO (3:2) DELIMITED BY SIZE                 00023100
                  ';' DELIMITED BY SIZE                                 00023200
                  WK-ORA-EDIT DELIMITED BY SIZE                         00023300
                  ':00' DELIMITED BY SIZE                               00023400
              INTO WK-RIGA-CSV                                          00023500
              WITH POINTER WK-PUNTATORE-RIGA                            00023600
           END-STRING.                                                  00023700
           STRING WK-FILLER-DATI DELIMITED BY SPACE                     00023800
              INTO WK-RIGA-CSV                                          00023900
              WITH POINTER WK-PUNTATORE-RIGA                            00024000
           END-STRING.                                                  00024100
           PERFORM EMETTI-RIGA THRU EMETTI-RIGA-EX.                     00024200
       SCRIVI-RIGHE-FILLER-EX.                                          00024300
           EXIT.                                                        00024400
      *-------------------------------------------                      00024500
      * UNA RIGA DATI PER OGNI PASSO TEMPORALE: TIMESTAMP SEGUITO DALLE 00024600
      * 22 COLONNE CONVERTITE, ARROTONDATE E RESE "---" SE MANCANTI     00024700
      *-------------------------------------------                      00024800
       SCRIVI-RIGHE-DATI.                                               00024900
           MOVE FCST-T-TIME (WK-IX-STEP) TO WK-TIME-TESTO.              00025000
           MOVE SPACES TO WK-RIGA-CSV.                                  00025100
           MOVE 1 TO WK-PUNTATORE-RIGA.                                 00025200
           STRING WK-T-GIORNO DELIMITED BY SIZE                         00025300
                  '.' DELIMITED BY SIZE                                 00025400
                  WK-T-MESE DELIMITED BY SIZE                           00025500
                  '.' DELIMITED BY SIZE                                 00025600
                  WK-T-ANNO (3:2) DELIMITED BY SIZE                     00025700
                  ';' DELIMITED BY SIZE                                 00025800
                  WK-T-ORA DELIMITED BY SIZE                            00025900
                  ':' DELIMITED BY SIZE                                 00026000
                  WK-T-MINUTO DELIMITED BY SIZE                         00026100
              INTO WK-RIGA-CSV                                          00026200
              WITH POINTER WK-PUNTATORE-RIGA                            00026300
           END-STRING.                                                  00026400
           MOVE FCST-T-TTT   (WK-IX-STEP) TO WK-CAMPO-VALORE.           00026500
           MOVE FCST-T-TTT-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.          00026600
           MOVE 'TE' TO WK-TIPO-CONVERSIONE.                            00026700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00026800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00026900
           MOVE FCST-T-TD    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00027000
           MOVE FCST-T-TD-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00027100
           MOVE 'TE' TO WK-TIPO-CONVERSIONE.                            00027200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00027300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00027400
           MOVE FCST-T-TX    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00027500
           MOVE FCST-T-TX-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00027600
           MOVE 'TE' TO WK-TIPO-CONVERSIONE.                            00027700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00027800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00027900
           MOVE FCST-T-TN    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00028000
           MOVE FCST-T-TN-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00028100
           MOVE 'TE' TO WK-TIPO-CONVERSIONE.                            00028200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00028300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00028400
           MOVE FCST-T-TM    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00028500
           MOVE FCST-T-TM-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00028600
           MOVE 'TE' TO WK-TIPO-CONVERSIONE.                            00028700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00028800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00028900
           MOVE FCST-T-T5CM  (WK-IX-STEP) TO WK-CAMPO-VALORE.           00029000
           MOVE FCST-T-T5CM-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.         00029100
           MOVE 'TE' TO WK-TIPO-CONVERSIONE.                            00029200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00029300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00029400
           MOVE FCST-T-DD    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00029500
           MOVE FCST-T-DD-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00029600
           MOVE 'DI' TO WK-TIPO-CONVERSIONE.                            00029700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00029800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00029900
           MOVE FCST-T-FF    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00030000
           MOVE FCST-T-FF-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00030100
           MOVE 'VV' TO WK-TIPO-CONVERSIONE.                            00030200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00030300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00030400
           MOVE FCST-T-FX1   (WK-IX-STEP) TO WK-CAMPO-VALORE.           00030500
           MOVE FCST-T-FX1-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.          00030600
           MOVE 'VV' TO WK-TIPO-CONVERSIONE.                            00030700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00030800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00030900
           MOVE FCST-T-FX3   (WK-IX-STEP) TO WK-CAMPO-VALORE.           00031000
           MOVE FCST-T-FX3-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.          00031100
           MOVE 'VV' TO WK-TIPO-CONVERSIONE.                            00031200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00031300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00031400
           MOVE FCST-T-RR1   (WK-IX-STEP) TO WK-CAMPO-VALORE.           00031500
           MOVE FCST-T-RR1-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.          00031600
           MOVE 'PR' TO WK-TIPO-CONVERSIONE.                            00031700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00031800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00031900
           MOVE FCST-T-RR3   (WK-IX-STEP) TO WK-CAMPO-VALORE.           00032000
           MOVE FCST-T-RR3-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.          00032100
           MOVE 'PR' TO WK-TIPO-CONVERSIONE.                            00032200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00032300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00032400
           MOVE FCST-T-RR12  (WK-IX-STEP) TO WK-CAMPO-VALORE.           00032500
           MOVE FCST-T-RR12-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.         00032600
           MOVE 'PR' TO WK-TIPO-CONVERSIONE.                            00032700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00032800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00032900
           MOVE FCST-T-RR24  (WK-IX-STEP) TO WK-CAMPO-VALORE.           00033000
           MOVE FCST-T-RR24-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.         00033100
           MOVE 'PR' TO WK-TIPO-CONVERSIONE.                            00033200
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00033300
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00033400
           MOVE FCST-T-WW    (WK-IX-STEP) TO WK-CAMPO-VALORE.           00033500
           MOVE FCST-T-WW-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.           00033600
           MOVE 'IN' TO WK-TIPO-CONVERSIONE.                            00033700
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00033800
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00033900
      *    WW3 NON HA INDICATORE: FINCHE' LA FINESTRA NON E' PIENA      00034000
      *    MOSBC010 RESTITUISCE ZERO, MAI "MANCANTE" (VEDI RICH.0139)   00034100
           MOVE FCST-T-WW3   (WK-IX-STEP) TO WK-CAMPO-VALORE.           00034200
           MOVE 'N' TO WK-CAMPO-MANCA.                                  00034300
           MOVE 'IN' TO WK-TIPO-CONVERSIONE.                            00034400
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00034500
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00034600
           MOVE FCST-T-N     (WK-IX-STEP) TO WK-CAMPO-VALORE.           00034700
           MOVE FCST-T-N-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.            00034800
           MOVE 'NC' TO WK-TIPO-CONVERSIONE.                            00034900
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00035000
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00035100
           MOVE FCST-T-NEFF  (WK-IX-STEP) TO WK-CAMPO-VALORE.           00035200
           MOVE FCST-T-NEFF-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.         00035300
           MOVE 'NC' TO WK-TIPO-CONVERSIONE.                            00035400
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00035500
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00035600
           MOVE FCST-T-PPPP  (WK-IX-STEP) TO WK-CAMPO-VALORE.           00035700
           MOVE FCST-T-PPPP-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.         00035800
           MOVE 'PA' TO WK-TIPO-CONVERSIONE.                            00035900
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00036000
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00036100
           MOVE FCST-T-SUND1 (WK-IX-STEP) TO WK-CAMPO-VALORE.           00036200
           MOVE FCST-T-SUND1-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.        00036300
           MOVE 'SO' TO WK-TIPO-CONVERSIONE.                            00036400
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00036500
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00036600
           MOVE FCST-T-SUND3 (WK-IX-STEP) TO WK-CAMPO-VALORE.           00036700
           MOVE FCST-T-SUND3-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.        00036800
           MOVE 'SO' TO WK-TIPO-CONVERSIONE.                            00036900
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00037000
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00037100
           MOVE FCST-T-SUND24 (WK-IX-STEP) TO WK-CAMPO-VALORE.          00037200
           MOVE FCST-T-SUND24-IND (WK-IX-STEP) TO WK-CAMPO-MANCA.       00037300
           MOVE 'SO' TO WK-TIPO-CONVERSIONE.                            00037400
           PERFORM CONVERTI-CAMPO THRU CONVERTI-CAMPO-EX.               00037500
           PERFORM EMETTI-CAMPO   THRU EMETTI-CAMPO-EX.                 00037600
           PERFORM EMETTI-RIGA    THRU EMETTI-RIGA-EX.                  00037700
       SCRIVI-RIGHE-DATI-EX.                                            00037800
           EXIT.                                                        00037900
      *-------------------------------------------                      00038000
      * CONVERTE WK-CAMPO-VALORE (UNITA' NATIVA) NELL'UNITA' DI STAMPA  00038100
      * DEL TIPO INDICATO IN WK-TIPO-CONVERSIONE, ARROTONDA ALLA CIFRA  00038200
      * PREVISTA E FORMATTA IL TESTO IN WK-CAMPO-TESTO. UN CAMPO CON    00038300
      * INDICATORE DI MANCANZA VALORIZZATO PRODUCE SEMPRE "---"         00038400
      *-------------------------------------------                      00038500
       CONVERTI-CAMPO.                                                  00038600
           MOVE SPACES TO WK-CAMPO-TESTO.                               00038700
           IF WK-CAMPO-MANCA = 'S'                                      00038800
              MOVE '---' TO WK-CAMPO-TESTO                              00038900
           ELSE                                                         00039000
              EVALUATE WK-TIPO-CONVERSIONE                              00039100
                 WHEN 'TE'                                              00039200
                    COMPUTE WK-RIS-TEMP ROUNDED =                       00039300
                            WK-CAMPO-VALORE - 273.15                    00039400
                    MOVE WK-RIS-TEMP  TO WK-EDIT-TEMP                   00039500
                    MOVE WK-EDIT-TEMP TO WK-CAMPO-TESTO                 00039600
                 WHEN 'VV'                                              00039700
                    COMPUTE WK-RIS-VENTO ROUNDED =                      00039800
                            WK-CAMPO-VALORE * 3.6                       00039900
                    MOVE WK-RIS-VENTO  TO WK-EDIT-VENTO                 00040000
                    MOVE WK-EDIT-VENTO TO WK-CAMPO-TESTO                00040100
                 WHEN 'PR'                                              00040200
                    COMPUTE WK-RIS-PRECIP ROUNDED =                     00040300
                            WK-CAMPO-VALORE                             00040400
                    MOVE WK-RIS-PRECIP  TO WK-EDIT-PRECIP               00040500
                    MOVE WK-EDIT-PRECIP TO WK-CAMPO-TESTO               00040600
                 WHEN 'DI'                                              00040700
                    COMPUTE WK-RIS-DIREZ ROUNDED =                      00040800
                            WK-CAMPO-VALORE                             00040900
                    MOVE WK-RIS-DIREZ  TO WK-EDIT-DIREZ                 00041000
                    MOVE WK-EDIT-DIREZ TO WK-CAMPO-TESTO                00041100
                 WHEN 'NC'                                              00041200
                    COMPUTE WK-RIS-OTTAVI ROUNDED =                     00041300
                            (WK-CAMPO-VALORE / 100) * 8                 00041400
                    MOVE WK-RIS-OTTAVI  TO WK-EDIT-OTTAVI               00041500
                    MOVE WK-EDIT-OTTAVI TO WK-CAMPO-TESTO               00041600
                 WHEN 'PA'                                              00041700
                    COMPUTE WK-RIS-PRESS ROUNDED =                      00041800
                            WK-CAMPO-VALORE / 100                       00041900
                    MOVE WK-RIS-PRESS  TO WK-EDIT-PRESS                 00042000
                    MOVE WK-EDIT-PRESS TO WK-CAMPO-TESTO                00042100
                 WHEN 'SO'                                              00042200
                    COMPUTE WK-RIS-SOLE ROUNDED =                       00042300
                            WK-CAMPO-VALORE / 3600                      00042400
                    MOVE WK-RIS-SOLE  TO WK-EDIT-SOLE                   00042500
                    MOVE WK-EDIT-SOLE TO WK-CAMPO-TESTO                 00042600
                 WHEN 'IN'                                              00042700
                    MOVE WK-CAMPO-VALORE TO WK-RIS-CODICE               00042800
                    MOVE WK-RIS-CODICE   TO WK-EDIT-CODICE              00042900
                    MOVE WK-EDIT-CODICE  TO WK-CAMPO-TESTO              00043000
              END-EVALUATE                                              00043100
           END-IF.                                                      00043200
       CONVERTI-CAMPO-EX.                                               00043300
           EXIT.                                                        00043400
      *-------------------------------------------                      00043500
      * ACCODA ";" PIU' IL TESTO DEL CAMPO CORRENTE ALLA RIGA IN COSTR. 00043600
      *-------------------------------------------                      00043700
       EMETTI-CAMPO.                                                    00043800
           STRING ';' DELIMITED BY SIZE                                 00043900
                  WK-CAMPO-TESTO DELIMITED BY SPACE                     00044000
              INTO WK-RIGA-CSV                                          00044100
              WITH POINTER WK-PUNTATORE-RIGA                            00044200
           END-STRING.                                                  00044300
       EMETTI-CAMPO-EX.                                                 00044400
           EXIT.                                                        00044500
      *-------------------------------------------                      00044600
      * SCRIVE LA RIGA COMPLETATA SU FILE O SU VIDEO, TRONCATA ALLA     00044700
      * LUNGHEZZA EFFETTIVAMENTE COSTRUITA (SENZA CODA DI SPAZI)        00044800
      *-------------------------------------------                      00044900
       EMETTI-RIGA.                                                     00045000
           COMPUTE WK-LUNGHEZZA-RIGA = WK-PUNTATORE-RIGA - 1.           00045100
           IF WRIT-DEST-E-CONSOLE                                       00045200
              DISPLAY WK-RIGA-CSV (1:WK-LUNGHEZZA-RIGA)                 00045300
           ELSE                                                         00045400
              MOVE WK-RIGA-CSV (1:WK-LUNGHEZZA-RIGA) TO OCSV-REC        00045500
              WRITE OCSV-REC                                            00045600
              IF FS-OFILCSV NOT = '00'                                  00045700
                 MOVE 'EMETTI-RIGA'  TO ERR-PARAGRAFO                   00045800
                 MOVE 'SCRITTURA FILE OFILCSV' TO ERR-DESCRIZIONE       00045900
                 MOVE FS-OFILCSV     TO ERR-CODICE-FS                   00046000
                 PERFORM GESTISCI-ERRORE THRU GESTISCI-ERRORE-EX        00046100
              END-IF                                                    00046200
           END-IF.                                                      00046300
           ADD 1 TO WRIT-RIGHE-SCRITTE.                                 00046400
       EMETTI-RIGA-EX.                                                  00046500
           EXIT.                                                        00046600
      *-------------------------------------------                      00046700
      * CHIUDE IL FILE (SE APERTO) O STACCA IL BLOCCO A VIDEO CON UNA   00046800
      * RIGA VUOTA, COME PREVISTO PER L'OUTPUT SU CONSOLE               00046900
      *-------------------------------------------                      00047000
       FINE.                                                            00047100
           IF WRIT-DEST-E-CONSOLE                                       00047200
              DISPLAY SPACE                                             00047300
           ELSE                                                         00047400
              CLOSE OFILCSV                                             00047500
              IF FS-OFILCSV NOT = '00'                                  00047600
                 MOVE 'FINE'          TO ERR-PARAGRAFO                  00047700
                 MOVE 'CHIUSURA FILE OFILCSV' TO ERR-DESCRIZIONE        00047800
                 MOVE FS-OFILCSV      TO ERR-CODICE-FS                  00047900
                 PERFORM GESTISCI-ERRORE THRU GESTISCI-ERRORE-EX        00048000
              END-IF                                                    00048100
           END-IF.                                                      00048200
       FINE-EX.                                                         00048300
           EXIT.                                                        00048400
      *-------------------------------------------                      00048500
      * ERRORE BLOCCANTE: RESTITUISCE IL CONTROLLO A MOSBE001 CON       00048600
      * RETURN-CODE 12, CHE LO PORTA A CHIUDERE TUTTO E FERMARSI        00048700
      *-------------------------------------------                      00048800
       GESTISCI-ERRORE.                                                 00048900
           MOVE WK-MOSBW001            TO ERR-PROGRAMMA.                00049000
           DISPLAY '*-------------------------------------*'.           00049100
           DISPLAY '* ERRORE BLOCCANTE (MOSBW001)          '.           00049200
           DISPLAY '* PROGRAMMA  : ' ERR-PROGRAMMA.                     00049300
           DISPLAY '* PARAGRAFO  : ' ERR-PARAGRAFO.                     00049400
           DISPLAY '* DESCRIZIONE: ' ERR-DESCRIZIONE.                   00049500
           DISPLAY '* FILE STATUS: ' ERR-CODICE-FS.                     00049600
           DISPLAY '*-------------------------------------*'.           00049700
           MOVE 12 TO RETURN-CODE.                                      00049800
           GOBACK.                                                      00049900
       GESTISCI-ERRORE-EX.                                              00050000
           EXIT.                                                        00050100
      **********************       FINE     *************************** 00050200
