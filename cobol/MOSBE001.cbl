      ******************************************************************00000100
      *                                                                *00000200
      * PRODOTTO : SISTEMA ESTRAZIONE DATI METEO MOSMIX                *00000300
      *                                                                *00000400
      * PROGRAMMA: MOSBE001,COBOL/BATCH                                *00000500
      *                                                                *00000600
      * SCHEDULAZ: GIORNALIERA, AD OGNI CORSA DEL MODELLO MOSMIX-L     *00000700
      *                                                                *00000800
      * AUTORE   : G. FERRANTE                                        * 00000900
      *                                                                *00001000
      * FUNZIONE : LEGGE IL FLUSSO KML DEL MODELLO MOSMIX, ESTRAE I    *00001100
      *            PASSI TEMPORALI E LE SERIE DI VALORI DELLE STAZIONI *00001200
      *            RICHIESTE, CALCOLA GLI ACCUMULI/MASSIMI A FINESTRA  *00001300
      *            SCORREVOLE E PRODUCE UN TABULATO METEOROLOGICO      *00001400
      *            (METEOGRAMMA) PER OGNI STAZIONE                     *00001500
      *                                                                *00001600
      * INPUT    : IFILKML  - FLUSSO KML MOSMIX (TESTO, UN ELEMENTO    *00001700
      *                       PER RIGA)                                *00001800
      *            IFILPARM - ELENCO IDENTIFICATIVI STAZIONI RICHIESTE *00001900
      *                                                                *00002000
      * OUTPUT   : OFILCSV  - UN TABULATO PER STAZIONE (SEGUE MOSBW001)*00002100
      *                                                                *00002200
      * CHIAMA   : MOSBC010 - CALCOLO FINESTRE SCORREVOLI              *00002300
      *            MOSBW001 - STAMPA TABULATO METEOROLOGICO            *00002400
      *                                                                *00002500
      ******************************************************************00002600
       IDENTIFICATION DIVISION.                                         00002700
      ******************************************************************00002800
       PROGRAM-ID.     MOSBE001.                                        00002900
       AUTHOR.         FERRANTE GIANCARLO.                              00003000
       INSTALLATION.   METEODATI INFORMATICA SPA - CED MILANO.          00003100
       DATE-WRITTEN.   11/03/1994.                                      00003200
       DATE-COMPILED.                                                   00003300
       SECURITY.       USO INTERNO - RISERVATO ELABORAZIONI BATCH.      00003400
      ******************************************************************00003500
      *--- STORIA DELLE VARIANTI ---------------------------------------00003600
      *  11/03/1994  GF    RICH.0000  PRIMA STESURA DEL PROGRAMMA       00003700
      *  02/06/1994  GF    RICH.0004  AGGIUNTA GESTIONE STAZ. MULTIPLE  00003800
      *  22/08/1994  GF    RICH.0012  CORRETTA LETTURA SIMBOLO SUND1    00003900
      *  17/01/1995  RTB   RICH.0031  INSERITA FINESTRA TM (MEDIA TTT)  00004000
      *  09/05/1995  RTB   RICH.0033  RIVISTA VERIFICA STAZIONE RICH.   00004100
      *  14/11/1996  RTB   RICH.0048  INNALZATO A 60 IL NUMERO STAZIONI 00004200
      *  21/09/1998  LDS   RICH.0058  BOLLA Y2K - RUN-ANNO A 4 CIFRE    00004300
      *  15/02/1999  LDS   RICH.0059  BOLLA Y2K - VERIFICATO FCST-ANNO  00004400
      *  05/06/2001  RTB   RICH.0074  AGGIUNTO SIMBOLO T5CM             00004500
      *  16/06/2004  PZN   RICH.0091  RIALLINEATE LE PIC AI CAMPI CSV   00004600
      *  04/10/2011  PZN   RICH.0113  AGGIUNTE FINESTRE SUND3/SUND24    00004700
      *  19/03/2015  PZN   RICH.0130  SEGNALATE STAZIONI NON TROVATE    00004800
      *  02/11/2015  PZN   RICH.0134  AGGIUNTO SWITCH UPSI-0 PER        00004900
      *                               OUTPUT CSV SU VIDEO IN TEST       00005000
      *  18/01/2016  PZN   RICH.0139  CORRETTA LUNGHEZZA CONFRONTO      00005010
      *                               SU <dwd:ForecastTimeSteps>,       00005020
      *                               </dwd:ForecastTimeSteps> E        00005030
      *                               <dwd:Forecast (TAG MAI RICONOSC.  00005040
      *                               PASSI TEMPORALI E SIMBOLI PERSI)  00005050
      *  25/01/2016  PZN   RICH.0141  CORRETTA MAIUSCOLA/MINUSCOLA DEI  00005060
      *                               SIMBOLI ELEMENTNAME IN B01400     00005070
      *                               (Td, T5cm, Neff, ww, RR1c, SunD1  00005080
      *                               NON VENIVANO MAI RICONOSCIUTI)    00005090
      *  01/02/2016  PZN   RICH.0142  VALORIZZATO FCST-T-TIME IN        00005092
      *                               B01500 (ORA MANCANTE IN OGNI      00005094
      *                               RIGA DEL TABULATO); LATITUDINE,   00005096
      *                               LONGITUDINE E ALTEZZA STAZIONE    00005098
      *                               ORA LETTE DAL TAG <coordinates>   00005099
      *                               DEL KML (B01020/B01025) - IFILPARM00005100
      *                               TORNA A PORTARE SOLO L'ID STAZ.   00005102
      ******************************************************************00005104
       ENVIRONMENT DIVISION.                                            00005200
       CONFIGURATION SECTION.                                           00005300
       SOURCE-COMPUTER. IBM-3090.                                       00005400
       OBJECT-COMPUTER. IBM-3090.                                       00005500
       SPECIAL-NAMES.                                                   00005600
           C01 IS TOP-OF-FORM                                           00005700
           UPSI-0 ON  STATUS IS WS-UPSI-CSV-A-VIDEO                     00005800
                  OFF STATUS IS WS-UPSI-CSV-SU-FILE.                    00005900
      *-----------------------------------------------------------------00006000
       INPUT-OUTPUT SECTION.                                            00006100
       FILE-CONTROL.                                                    00006200
           SELECT  IFILKML   ASSIGN  TO  IFILKML                        00006300
                             ORGANIZATION  IS  SEQUENTIAL               00006400
                             FILE STATUS IS FS-IFILKML.                 00006500
           SELECT  IFILPARM  ASSIGN  TO  IFILPARM                       00006600
                             ORGANIZATION  IS  SEQUENTIAL               00006700
                             FILE STATUS IS FS-IFILPARM.                00006800
      ******************************************************************00006900
       DATA DIVISION.                                                   00007000
       FILE SECTION.                                                    00007100
       FD  IFILKML   LABEL RECORD STANDARD                              00007200
                     RECORDING MODE IS V                                00007300
                     BLOCK CONTAINS 0.                                  00007400
       01  IKML-REC.                                                    00007500
           05 IKML-TESTO                 PIC X(4090).                   00007600
           05 FILLER                     PIC X(006).                    00007700
      *                                                                 00007800
       FD  IFILPARM  LABEL RECORD STANDARD                              00007900
                     RECORDING MODE IS F                                00008000
                     BLOCK CONTAINS 0.                                  00008100
       01  IPARM-REC.                                                   00008200
           05 IPARM-STAZ-ID              PIC X(10).                     00008300
           05 FILLER                     PIC X(70).                     00008800
      *-----------------------------------------------------------------00008900
       WORKING-STORAGE SECTION.                                         00009000
      *--- COPY LAYOUT PREVISIONI E STAZIONI ---------------------------00009100
           COPY MOSCFCST.                                               00009200
           COPY MOSCFSTZ.                                               00009300
           COPY MOSCERRO.                                               00009400
           COPY MOSCWRIT.                                               00009500
      *--- CONTATORI DI LAVORO -----------------------------------------00009600
       01  WS-LAVORO.                                                   00009700
           05 WS-LETTI-IFILKML           PIC 9(09) COMP-3 VALUE 0.      00009800
           05 WS-LETTI-IFILPARM          PIC 9(09) COMP-3 VALUE 0.      00009900
           05 WS-STAZIONI-ELABORATE      PIC 9(03) COMP-3 VALUE 0.      00010000
           05 WS-STAZIONI-NON-TROVATE    PIC 9(03) COMP-3 VALUE 0.      00010100
           05 WS-RIGHE-CSV-SCRITTE       PIC 9(09) COMP-3 VALUE 0.      00010200
      *--- COSTANTI E SWITCHES -----------------------------------------00010300
       01  WS-COSTANTI-E-SWITCH.                                        00010400
           05 WS-MOSBE001                PIC X(08) VALUE 'MOSBE001'.    00010500
           05 WS-MOSBC010                PIC X(08) VALUE 'MOSBC010'.    00010600
           05 WS-MOSBW001                PIC X(08) VALUE 'MOSBW001'.    00010700
           05 FS-IFILKML                 PIC X(02).                     00010800
           05 FS-IFILPARM                PIC X(02).                     00010900
           05 WS-KML-FINE                PIC X(01) VALUE 'N'.           00011000
              88 WS-KML-E-FINE           VALUE 'S'.                     00011100
           05 WS-IN-TIMESTEP             PIC X(01) VALUE 'N'.           00011200
              88 WS-IN-TIMESTEP-SI       VALUE 'S'.                     00011300
           05 WS-FINE-PLACEMARK          PIC X(01) VALUE 'N'.           00011400
              88 WS-E-FINE-PLACEMARK     VALUE 'S'.                     00011500
           05 WS-STAZ-RICHIESTA          PIC X(01) VALUE 'N'.           00011600
              88 WS-STAZ-E-RICHIESTA     VALUE 'S'.                     00011700
           05 WS-CALC-RIAVVIA            PIC X(01) VALUE 'N'.           00011800
              88 WS-CALC-E-RIAVVIO       VALUE 'S'.                     00011900
      *--- AREA DI SCANSIONE RIGA KML ----------------------------------00012000
       01  WS-AREA-SCANSIONE.                                           00012100
           05 WS-PRIMO-TOKEN             PIC X(30).                     00012200
           05 WS-PRE-VIRGOLETTA          PIC X(60).                     00012300
           05 WS-SIMBOLO-ELEMENTO        PIC X(05).                     00012400
           05 WS-POST-VIRGOLETTA         PIC X(30).                     00012500
           05 WS-STAZ-CORRENTE-ID        PIC X(10).                     00012600
           05 WS-COORD-TESTO             PIC X(60).                     00012700
           05 WS-COORD-D1                PIC X(30).                     00012800
           05 WS-COORD-D2                PIC X(30).                     00012900
           05 WS-LON-TESTO               PIC X(15).                     00013000
           05 WS-LAT-TESTO               PIC X(15).                     00013100
           05 WS-ALT-TESTO               PIC X(15).                     00013200
           05 WS-VALORI-TESTO            PIC X(4090).                   00013300
           05 WS-VALORI-PUNTATORE        PIC 9(04) COMP.                00013400
           05 WS-TOKEN-CORRENTE          PIC X(10).                     00013500
           05 WS-IX-STEP                 PIC 9(03) COMP-3.              00013600
           05 WS-IX-STAZ                 PIC 9(03) COMP-3.              00013700
      *--- AREA DI CONVERSIONE VALORE TESTUALE -> NUMERICO -------------00013800
       01  WS-AREA-CONVERSIONE.                                         00013900
           05 WS-TOKEN-SENZA-SEGNO       PIC X(10).                     00014000
           05 WS-SEGNO-VALORE            PIC X(01).                     00014100
           05 WS-TOK-PARTE-INT           PIC X(05) JUSTIFIED RIGHT.     00014200
           05 WS-TOK-PARTE-DEC           PIC X(06).                     00014300
           05 WS-VALORE-COSTRUITO.                                      00014400
              10 WS-COST-INTERO          PIC 9(05).                     00014500
              10 WS-COST-DECIMALE        PIC 9(06).                     00014600
           05 WS-VALORE-COSTR-V REDEFINES WS-VALORE-COSTRUITO           00014700
                                          PIC 9(05)V9(06).              00014800
           05 WS-VALORE-CONVERTITO       PIC S9(05)V9(06) COMP-3.       00014900
           05 WS-VALORE-MANCA            PIC X(01).                     00015000
              88 WS-VALORE-E-MANCA       VALUE 'S'.                     00015100
      *--- AREA DI CONVERSIONE COORDINATE TESTUALI -> NUMERICHE --------00015110
       01  WS-AREA-CONV-COORD.                                          00015120
           05 WS-COORD-TESTO-CONV        PIC X(15).                     00015130
           05 WS-COORD-SEGNO             PIC X(01).                     00015140
           05 WS-COORD-SENZA-SEGNO       PIC X(15).                     00015150
           05 WS-COORD-PARTE-INT         PIC X(05) JUSTIFIED RIGHT.     00015160
           05 WS-COORD-PARTE-DEC         PIC X(06).                     00015170
           05 WS-COORD-COSTRUITO.                                       00015180
              10 WS-COORD-COST-INTERO    PIC 9(05).                     00015185
              10 WS-COORD-COST-DECIMALE  PIC 9(06).                     00015190
           05 WS-COORD-COSTR-V REDEFINES WS-COORD-COSTRUITO             00015192
                                          PIC 9(05)V9(06).              00015194
           05 WS-COORD-VALORE-CONV       PIC S9(05)V9(06) COMP-3.       00015196
      ******************************************************************00015200
       PROCEDURE DIVISION.                                              00015300
      *-------------------------------------------                      00015400
      *                                                                 00015500
      *-------------------------------------------                      00015600
       MAIN-MOSBE001.                                                   00015700
           DISPLAY '***************************************'.           00015800
           DISPLAY '* INIZIO PROGRAMMA ' WS-MOSBE001.                   00015900
           DISPLAY '*-------------------------------------*'.           00016000
           PERFORM A00010-INIT.                                         00016100
           PERFORM B00010-ELAB THRU B00010-EXIT                         00016200
              UNTIL WS-KML-E-FINE.                                      00016300
           PERFORM C00010-END.                                          00016400
      *-------------------------------------------                      00016500
      *                                                                 00016600
      *-------------------------------------------                      00016700
       A00010-INIT.                                                     00016800
           PERFORM A00005-INIZIALIZZA.                                  00016900
           PERFORM A00007-ACCETTA-ISTANTE-RUN.                          00017000
           PERFORM A00020-OPEN-ALL-FILE.                                00017100
           PERFORM A00030-LEGGI-PARAMETRI THRU A00030-EXIT              00017200
              UNTIL FS-IFILPARM = '10'.                                 00017300
           PERFORM A00040-1A-LETTURA-KML.                               00017400
      *-------------------------------------------                      00017500
      *                                                                 00017600
      *-------------------------------------------                      00017700
       A00005-INIZIALIZZA.                                              00017800
           INITIALIZE WS-LAVORO                                         00017900
                      MOS-TAB-STAZIONI-AREA                             00018000
                      MOS-TAB-TIMESTEP-AREA.                            00018100
      *-------------------------------------------                      00018200
      * L'ISTANTE DELLA CORSA MOSMIX VIENE PASSATO DA JCL SU SCHEDA     00018300
      * SYSIN (STESSA TECNICA DELLA PROCEDURA RAD): AAAAMMGG E ORA UTC  00018400
      *-------------------------------------------                      00018500
       A00007-ACCETTA-ISTANTE-RUN.                                      00018600
           ACCEPT RUN-DATA FROM SYSIN.                                  00018700
           ACCEPT RUN-ORA  FROM SYSIN.                                  00018800
      *-------------------------------------------                      00018900
      *                                                                 00019000
      *-------------------------------------------                      00019100
       A00020-OPEN-ALL-FILE.                                            00019200
           OPEN INPUT IFILKML.                                          00019300
           IF FS-IFILKML NOT = '00'                                     00019400
              MOVE 'A00020-OPEN'      TO ERR-PARAGRAFO                  00019500
              MOVE 'APERTURA FILE IFILKML'  TO ERR-DESCRIZIONE          00019600
              MOVE FS-IFILKML         TO ERR-CODICE-FS                  00019700
              PERFORM C90000-GEST-ERR                                   00019800
           END-IF.                                                      00019900
           OPEN INPUT IFILPARM.                                         00020000
           IF FS-IFILPARM NOT = '00'                                    00020100
              MOVE 'A00020-OPEN'      TO ERR-PARAGRAFO                  00020200
              MOVE 'APERTURA FILE IFILPARM' TO ERR-DESCRIZIONE          00020300
              MOVE FS-IFILPARM        TO ERR-CODICE-FS                  00020400
              PERFORM C90000-GEST-ERR                                   00020500
           END-IF.                                                      00020600
      *-------------------------------------------                      00020700
      * CARICA LA TABELLA DELLE STAZIONI RICHIESTE (SOLO IDENTIFICATIVO;00020800
      * LE COORDINATE VENGONO DAL FLUSSO KML, VEDI B01020)              00020900
      *-------------------------------------------                      00021000
       A00030-LEGGI-PARAMETRI.                                          00021010
           READ IFILPARM                                                00021100
              AT END MOVE '10' TO FS-IFILPARM                           00021200
           END-READ.                                                    00021300
           IF FS-IFILPARM = '00'                                        00021400
              ADD 1 TO WS-LETTI-IFILPARM                                00021500
                       MOS-NUM-STAZIONI                                 00021600
              MOVE IPARM-STAZ-ID                                        00021700
                 TO STAZ-ID (MOS-NUM-STAZIONI)                          00021800
              MOVE 'N' TO STAZ-TROVATA (MOS-NUM-STAZIONI)               00022500
           END-IF.                                                      00022600
       A00030-EXIT.                                                     00022700
           EXIT.                                                        00022800
      *-------------------------------------------                      00022900
      *                                                                 00023000
      *-------------------------------------------                      00023100
       A00040-1A-LETTURA-KML.                                           00023200
           PERFORM B00900-LEGGI-RIGA-KML.                               00023300
           IF WS-KML-E-FINE                                             00023400
              MOVE 'A00040-1A-LETT'    TO ERR-PARAGRAFO                 00023500
              MOVE 'FLUSSO IFILKML VUOTO' TO ERR-DESCRIZIONE            00023600
              PERFORM C90000-GEST-ERR                                   00023700
           END-IF.                                                      00023800
      *-------------------------------------------                      00023900
      * DISPATCHER PRINCIPALE: UNA CHIAMATA PER OGNI RIGA DEL FLUSSO KML00024000
      *-------------------------------------------                      00024100
       B00010-ELAB.                                                     00024200
           UNSTRING IKML-TESTO DELIMITED BY ALL SPACE                   00024300
              INTO WS-PRIMO-TOKEN                                       00024400
           END-UNSTRING.                                                00024500
           EVALUATE TRUE                                                00024600
              WHEN WS-PRIMO-TOKEN (1:23) = '<dwd:ForecastTimeSteps>'    00024700
                 MOVE 'S' TO WS-IN-TIMESTEP                             00024800
              WHEN WS-PRIMO-TOKEN (1:24) = '</dwd:ForecastTimeSteps>'   00024900
                 MOVE 'N' TO WS-IN-TIMESTEP                             00025000
              WHEN WS-IN-TIMESTEP-SI                                    00025100
                 AND WS-PRIMO-TOKEN (1:14) = '<dwd:TimeStep>'           00025200
                 PERFORM B00050-CARICA-TIMESTEP                         00025300
              WHEN WS-PRIMO-TOKEN (1:11) = '<Placemark>'                00025400
                 PERFORM B00100-LEGGI-STAZIONE THRU B00100-EXIT         00025500
              WHEN OTHER                                                00025600
                 CONTINUE                                               00025700
           END-EVALUATE.                                                00025800
           PERFORM B00900-LEGGI-RIGA-KML.                               00025900
       B00010-EXIT.                                                     00026000
           EXIT.                                                        00026100
      *-------------------------------------------                      00026200
      * MEMORIZZA UN PASSO TEMPORALE NELL'ORDINE DI ARRIVO DEL FLUSSO,  00026300
      * QUINDI LA TABELLA RISULTA GIA' ORDINATA CRESCENTE PER TEMPO     00026400
      *-------------------------------------------                      00026500
       B00050-CARICA-TIMESTEP.                                          00026600
           ADD 1 TO MOS-NUM-TIMESTEP.                                   00026700
           UNSTRING IKML-TESTO DELIMITED BY '<' OR '>'                  00026800
              INTO WS-COORD-D1 WS-COORD-D1                              00026900
                   STEP-TIME (MOS-NUM-TIMESTEP)                         00027000
           END-UNSTRING.                                                00027100
      *-------------------------------------------                      00027200
      * LETTURA DI UN INTERO BLOCCO <PLACEMARK> ... </PLACEMARK>.       00027300
      * SE LA STAZIONE NON E' TRA QUELLE RICHIESTE, LE RIGHE VENGONO    00027400
      * SEMPLICEMENTE SALTATE (NESSUNA MEMORIZZAZIONE)                  00027500
      *-------------------------------------------                      00027600
       B00100-LEGGI-STAZIONE.                                           00027700
           MOVE 'N' TO WS-FINE-PLACEMARK                                00027800
                       WS-STAZ-RICHIESTA.                               00027900
           MOVE SPACES TO WS-STAZ-CORRENTE-ID.                          00028000
           INITIALIZE MOS-TAB-FCST.                                     00028100
           PERFORM B00900-LEGGI-RIGA-KML.                               00028200
           PERFORM B00110-ELAB-RIGA-STAZIONE THRU B00110-EXIT           00028300
              UNTIL WS-E-FINE-PLACEMARK OR WS-KML-E-FINE.               00028400
           IF WS-STAZ-E-RICHIESTA                                       00028500
              PERFORM B01500-CALCOLA-STAZIONE THRU B01500-EXIT          00028600
                 VARYING WS-IX-STEP FROM 1 BY 1                         00028700
                 UNTIL WS-IX-STEP > MOS-NUM-TIMESTEP                    00028800
              MOVE 'S' TO STAZ-TROVATA (WS-IX-STAZ)                     00028900
              MOVE MOS-NUM-TIMESTEP TO STAZ-NUM-PASSI (WS-IX-STAZ)      00029000
              ADD 1 TO WS-STAZIONI-ELABORATE                            00029100
              PERFORM B01900-SCRIVI-REPORT-STAZIONE                     00029200
           END-IF.                                                      00029300
       B00100-EXIT.                                                     00029400
           EXIT.                                                        00029500
      *-------------------------------------------                      00029600
      *                                                                 00029700
      *-------------------------------------------                      00029800
       B00110-ELAB-RIGA-STAZIONE.                                       00029900
           UNSTRING IKML-TESTO DELIMITED BY ALL SPACE                   00030000
              INTO WS-PRIMO-TOKEN                                       00030100
           END-UNSTRING.                                                00030200
           EVALUATE TRUE                                                00030300
              WHEN WS-PRIMO-TOKEN (1:12) = '</Placemark>'               00030400
                 MOVE 'S' TO WS-FINE-PLACEMARK                          00030500
              WHEN WS-PRIMO-TOKEN (1:6) = '<name>'                      00030600
                 PERFORM B01000-LEGGI-NOME-STAZIONE                     00030700
              WHEN WS-STAZ-E-RICHIESTA                                  00030800
                 AND WS-PRIMO-TOKEN (1:13) = '<coordinates>'            00030900
                 PERFORM B01020-LEGGI-COORDINATE                        00031000
              WHEN WS-STAZ-E-RICHIESTA                                  00031100
                 AND WS-PRIMO-TOKEN (1:13) = '<dwd:Forecast'            00031200
                 PERFORM B01100-LEGGI-SIMBOLO                           00031300
              WHEN WS-STAZ-E-RICHIESTA                                  00031400
                 AND WS-PRIMO-TOKEN (1:11) = '<dwd:value>'              00031500
                 PERFORM B01200-LEGGI-VALORI                            00031600
              WHEN OTHER                                                00031700
                 CONTINUE                                               00031800
           END-EVALUATE.                                                00031900
           IF NOT WS-E-FINE-PLACEMARK                                   00032000
              PERFORM B00900-LEGGI-RIGA-KML                             00032100
           END-IF.                                                      00032200
       B00110-EXIT.                                                     00032300
           EXIT.                                                        00032400
      *-------------------------------------------                      00032500
      * VERIFICA CON CONFRONTO ESATTO (CASE SENSITIVE) SE LA STAZIONE   00032600
      * DEL PLACEMARK CORRENTE E' TRA QUELLE RICHIESTE IN IFILPARM      00032700
      *-------------------------------------------                      00032800
       B01000-LEGGI-NOME-STAZIONE.                                      00032900
           UNSTRING IKML-TESTO DELIMITED BY '<' OR '>'                  00033000
              INTO WS-COORD-D1 WS-COORD-D1 WS-STAZ-CORRENTE-ID          00033100
           END-UNSTRING.                                                00033200
           MOVE 'N' TO WS-STAZ-RICHIESTA.                               00033300
           PERFORM B01050-VERIFICA-STAZIONE THRU B01050-EXIT            00033400
              VARYING WS-IX-STAZ FROM 1 BY 1                            00033500
              UNTIL WS-IX-STAZ > MOS-NUM-STAZIONI                       00033600
              OR WS-STAZ-E-RICHIESTA.                                   00033700
           IF NOT WS-STAZ-E-RICHIESTA                                   00033800
              MOVE 0 TO WS-IX-STAZ                                      00033900
           END-IF.                                                      00034000
      *-------------------------------------------                      00034100
      *                                                                 00034200
      *-------------------------------------------                      00034300
       B01050-VERIFICA-STAZIONE.                                        00034400
           IF STAZ-ID (WS-IX-STAZ) = WS-STAZ-CORRENTE-ID                00034500
              MOVE 'S' TO WS-STAZ-RICHIESTA                             00034600
           END-IF.                                                      00034700
       B01050-EXIT.                                                     00034800
           EXIT.                                                        00034900
      *-------------------------------------------                      00035000
      * LON,LAT,ALT DEL TAG <COORDINATES> SONO LE COORDINATE UFFICIALI  00035100
      * DELLA STAZIONE: IFILPARM PORTA SOLO L'IDENTIFICATIVO RICHIESTO, 00035200
      * LA POSIZIONE ARRIVA SEMPRE DAL FLUSSO KML DELLA CORSA CORRENTE  00035300
      *-------------------------------------------                      00035400
       B01020-LEGGI-COORDINATE.                                         00035500
           UNSTRING IKML-TESTO DELIMITED BY '<' OR '>'                  00035600
              INTO WS-COORD-D1 WS-COORD-D1 WS-COORD-TESTO               00035700
           END-UNSTRING.                                                00035800
           UNSTRING WS-COORD-TESTO DELIMITED BY ','                     00035900
              INTO WS-LON-TESTO WS-LAT-TESTO WS-ALT-TESTO               00036000
           END-UNSTRING.                                                00036100
           MOVE WS-LON-TESTO TO WS-COORD-TESTO-CONV.                    00036110
           PERFORM B01025-CONVERTI-COORDINATA THRU B01025-EXIT.         00036120
           MOVE WS-COORD-VALORE-CONV                                    00036130
              TO STAZ-LONGITUDINE (WS-IX-STAZ).                         00036140
           MOVE WS-LAT-TESTO TO WS-COORD-TESTO-CONV.                    00036150
           PERFORM B01025-CONVERTI-COORDINATA THRU B01025-EXIT.         00036160
           MOVE WS-COORD-VALORE-CONV                                    00036170
              TO STAZ-LATITUDINE (WS-IX-STAZ).                          00036180
           MOVE WS-ALT-TESTO TO WS-COORD-TESTO-CONV.                    00036190
           PERFORM B01025-CONVERTI-COORDINATA THRU B01025-EXIT.         00036195
           MOVE WS-COORD-VALORE-CONV                                    00036197
              TO STAZ-ALTEZZA (WS-IX-STAZ).                             00036198
      *-------------------------------------------                      00036199
      * CONVERTE UN CAMPO TESTUALE DI COORDINATA (SEGNO OPZIONALE,      00036201
      * PUNTO DECIMALE) NEL CORRISPONDENTE VALORE NUMERICO IMBALLATO    00036202
      *-------------------------------------------                      00036203
       B01025-CONVERTI-COORDINATA.                                      00036204
           MOVE SPACES TO WS-COORD-PARTE-INT WS-COORD-PARTE-DEC         00036205
                          WS-COORD-SENZA-SEGNO.                         00036206
           MOVE ZERO   TO WS-COORD-COST-INTERO WS-COORD-COST-DECIMALE   00036207
                          WS-COORD-VALORE-CONV.                         00036208
           MOVE SPACE  TO WS-COORD-SEGNO.                               00036209
           IF WS-COORD-TESTO-CONV (1:1) = '-'                           00036210
              MOVE '-' TO WS-COORD-SEGNO                                00036211
              MOVE WS-COORD-TESTO-CONV (2:14)                           00036212
                 TO WS-COORD-SENZA-SEGNO                                00036213
           ELSE                                                         00036214
              MOVE WS-COORD-TESTO-CONV TO WS-COORD-SENZA-SEGNO          00036215
           END-IF.                                                      00036216
           UNSTRING WS-COORD-SENZA-SEGNO DELIMITED BY '.'               00036217
              INTO WS-COORD-PARTE-INT WS-COORD-PARTE-DEC                00036218
           END-UNSTRING.                                                00036219
           INSPECT WS-COORD-PARTE-INT                                   00036220
              REPLACING LEADING SPACE BY ZERO.                          00036221
           INSPECT WS-COORD-PARTE-DEC                                   00036222
              REPLACING TRAILING SPACE BY ZERO.                         00036223
           MOVE WS-COORD-PARTE-INT TO WS-COORD-COST-INTERO.             00036224
           MOVE WS-COORD-PARTE-DEC TO WS-COORD-COST-DECIMALE.           00036225
           IF WS-COORD-SEGNO = '-'                                      00036226
              COMPUTE WS-COORD-VALORE-CONV =                            00036227
                      ZERO - WS-COORD-COSTR-V                           00036228
           ELSE                                                         00036229
              MOVE WS-COORD-COSTR-V TO WS-COORD-VALORE-CONV             00036230
           END-IF.                                                      00036231
       B01025-EXIT.                                                     00036232
           EXIT.                                                        00036233
      *-------------------------------------------                      00036240
      * ESTRAE IL SIMBOLO DELL'ELEMENTO DALL'ATTRIBUTO ELEMENTNAME,     00036300
      * RACCHIUSO TRA VIRGOLETTE NELLA RIGA DI APERTURA DEL BLOCCO      00036400
      *-------------------------------------------                      00036500
       B01100-LEGGI-SIMBOLO.                                            00036600
           UNSTRING IKML-TESTO DELIMITED BY '"'                         00036700
              INTO WS-PRE-VIRGOLETTA WS-SIMBOLO-ELEMENTO                00036800
                   WS-POST-VIRGOLETTA                                   00036900
           END-UNSTRING.                                                00037000
      *-------------------------------------------                      00037100
      * SPACCA LA LISTA DI VALORI DELL'ELEMENTO CORRENTE, UN TOKEN PER  00037200
      * OGNI PASSO TEMPORALE, NELLA POSIZIONE CORRISPONDENTE (B01300)   00037300
      *-------------------------------------------                      00037400
       B01200-LEGGI-VALORI.                                             00037500
           UNSTRING IKML-TESTO DELIMITED BY '<' OR '>'                  00037600
              INTO WS-COORD-D1 WS-COORD-D1 WS-VALORI-TESTO              00037700
           END-UNSTRING.                                                00037800
           MOVE 1 TO WS-VALORI-PUNTATORE.                               00037900
           PERFORM B01210-SPACCA-UN-TOKEN THRU B01210-EXIT              00038000
              VARYING WS-IX-STEP FROM 1 BY 1                            00038100
              UNTIL WS-IX-STEP > MOS-NUM-TIMESTEP.                      00038200
      *-------------------------------------------                      00038300
      *                                                                 00038400
      *-------------------------------------------                      00038500
       B01210-SPACCA-UN-TOKEN.                                          00038600
           UNSTRING WS-VALORI-TESTO DELIMITED BY ALL SPACE              00038700
              INTO WS-TOKEN-CORRENTE                                    00038800
              WITH POINTER WS-VALORI-PUNTATORE                          00038900
           END-UNSTRING.                                                00039000
           PERFORM B01300-SCOMPONI-VALORE THRU B01300-EXIT.             00039100
           PERFORM B01400-DEPOSITA-VALORE THRU B01400-EXIT.             00039200
       B01210-EXIT.                                                     00039300
           EXIT.                                                        00039400
      *-------------------------------------------                      00039500
      * REGOLA DI GESTIONE: UN TOKEN COSTITUITO DAL SOLO CARATTERE '-'  00039600
      * INDICA VALORE MANCANTE (NON DISPONIBILE); WW VIENE TRONCATO,    00039700
      * NON ARROTONDATO, PRENDENDO SOLO LA PARTE INTERA DEL VALORE      00039800
      *-------------------------------------------                      00039900
       B01300-SCOMPONI-VALORE.                                          00040000
           MOVE SPACES TO WS-TOK-PARTE-INT WS-TOK-PARTE-DEC             00040100
                          WS-TOKEN-SENZA-SEGNO.                         00040200
           MOVE ZERO   TO WS-COST-INTERO WS-COST-DECIMALE               00040300
                          WS-VALORE-CONVERTITO.                         00040400
           MOVE SPACE  TO WS-SEGNO-VALORE.                              00040500
           MOVE 'N'    TO WS-VALORE-MANCA.                              00040600
           IF WS-TOKEN-CORRENTE (1:1) = '-'                             00040700
              AND WS-TOKEN-CORRENTE (2:1) = SPACE                       00040800
              MOVE 'S' TO WS-VALORE-MANCA                               00040900
           ELSE                                                         00041000
              IF WS-TOKEN-CORRENTE (1:1) = '-'                          00041100
                 MOVE '-' TO WS-SEGNO-VALORE                            00041200
                 MOVE WS-TOKEN-CORRENTE (2:9)                           00041300
                    TO WS-TOKEN-SENZA-SEGNO                             00041400
              ELSE                                                      00041500
                 MOVE WS-TOKEN-CORRENTE TO WS-TOKEN-SENZA-SEGNO         00041600
              END-IF                                                    00041700
              UNSTRING WS-TOKEN-SENZA-SEGNO DELIMITED BY '.'            00041800
                 INTO WS-TOK-PARTE-INT WS-TOK-PARTE-DEC                 00041900
              END-UNSTRING                                              00042000
              INSPECT WS-TOK-PARTE-INT                                  00042100
                 REPLACING LEADING SPACE BY ZERO                        00042200
              INSPECT WS-TOK-PARTE-DEC                                  00042300
                 REPLACING TRAILING SPACE BY ZERO                       00042400
              MOVE WS-TOK-PARTE-INT TO WS-COST-INTERO                   00042500
              MOVE WS-TOK-PARTE-DEC TO WS-COST-DECIMALE                 00042600
              IF WS-SEGNO-VALORE = '-'                                  00042700
                 COMPUTE WS-VALORE-CONVERTITO =                         00042800
                         ZERO - WS-VALORE-COSTR-V                       00042900
              ELSE                                                      00043000
                 MOVE WS-VALORE-COSTR-V TO WS-VALORE-CONVERTITO         00043100
              END-IF                                                    00043200
           END-IF.                                                      00043300
       B01300-EXIT.                                                     00043400
           EXIT.                                                        00043500
      *-------------------------------------------                      00043600
      * DEPOSITA IL VALORE CONVERTITO NEL CAMPO DELLA TABELLA DERIVATA  00043700
      * CORRISPONDENTE AL SIMBOLO CORRENTE E AL PASSO WS-IX-STEP.       00043800
      * LA CONVERSIONE DI SCALA (NUMERO DI CIFRE DECIMALI) AVVIENE PER  00043900
      * ALLINEAMENTO AUTOMATICO DEL PUNTO DECIMALE NELLA MOVE           00044000
      *-------------------------------------------                      00044100
       B01400-DEPOSITA-VALORE.                                          00044200
           EVALUATE TRUE                                                00044300
              WHEN WS-SIMBOLO-ELEMENTO = 'PPPP '                        00044400
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-PPPP (WS-IX-STEP)  00044500
                 MOVE WS-VALORE-MANCA  TO FCST-T-PPPP-IND (WS-IX-STEP)  00044600
              WHEN WS-SIMBOLO-ELEMENTO = 'TTT  '                        00044700
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-TTT (WS-IX-STEP)   00044800
                 MOVE WS-VALORE-MANCA  TO FCST-T-TTT-IND (WS-IX-STEP)   00044900
              WHEN WS-SIMBOLO-ELEMENTO = 'Td   '                        00045000
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-TD (WS-IX-STEP)    00045100
                 MOVE WS-VALORE-MANCA  TO FCST-T-TD-IND (WS-IX-STEP)    00045200
              WHEN WS-SIMBOLO-ELEMENTO = 'TX   '                        00045300
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-TX (WS-IX-STEP)    00045400
                 MOVE WS-VALORE-MANCA  TO FCST-T-TX-IND (WS-IX-STEP)    00045500
              WHEN WS-SIMBOLO-ELEMENTO = 'TN   '                        00045600
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-TN (WS-IX-STEP)    00045700
                 MOVE WS-VALORE-MANCA  TO FCST-T-TN-IND (WS-IX-STEP)    00045800
              WHEN WS-SIMBOLO-ELEMENTO = 'T5cm '                        00045900
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-T5CM (WS-IX-STEP)  00046000
                 MOVE WS-VALORE-MANCA  TO FCST-T-T5CM-IND (WS-IX-STEP)  00046100
              WHEN WS-SIMBOLO-ELEMENTO = 'DD   '                        00046200
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-DD (WS-IX-STEP)    00046300
                 MOVE WS-VALORE-MANCA  TO FCST-T-DD-IND (WS-IX-STEP)    00046400
              WHEN WS-SIMBOLO-ELEMENTO = 'FF   '                        00046500
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-FF (WS-IX-STEP)    00046600
                 MOVE WS-VALORE-MANCA  TO FCST-T-FF-IND (WS-IX-STEP)    00046700
              WHEN WS-SIMBOLO-ELEMENTO = 'FX1  '                        00046800
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-FX1 (WS-IX-STEP)   00046900
                 MOVE WS-VALORE-MANCA  TO FCST-T-FX1-IND (WS-IX-STEP)   00047000
              WHEN WS-SIMBOLO-ELEMENTO = 'FX3  '                        00047100
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-FX3 (WS-IX-STEP)   00047200
                 MOVE WS-VALORE-MANCA  TO FCST-T-FX3-IND (WS-IX-STEP)   00047300
              WHEN WS-SIMBOLO-ELEMENTO = 'N    '                        00047400
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-N (WS-IX-STEP)     00047500
                 MOVE WS-VALORE-MANCA  TO FCST-T-N-IND (WS-IX-STEP)     00047600
              WHEN WS-SIMBOLO-ELEMENTO = 'Neff '                        00047700
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-NEFF (WS-IX-STEP)  00047800
                 MOVE WS-VALORE-MANCA  TO FCST-T-NEFF-IND (WS-IX-STEP)  00047900
              WHEN WS-SIMBOLO-ELEMENTO = 'ww   '                        00048000
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-WW (WS-IX-STEP)    00048100
                 MOVE WS-VALORE-MANCA  TO FCST-T-WW-IND (WS-IX-STEP)    00048200
              WHEN WS-SIMBOLO-ELEMENTO = 'RR1c '                        00048300
                 MOVE WS-VALORE-CONVERTITO TO FCST-T-RR1 (WS-IX-STEP)   00048400
                 MOVE WS-VALORE-MANCA  TO FCST-T-RR1-IND (WS-IX-STEP)   00048500
              WHEN WS-SIMBOLO-ELEMENTO = 'SunD1'                        00048600
                 MOVE WS-VALORE-CONVERTITO                              00048700
                    TO FCST-T-SUND1 (WS-IX-STEP)                        00048800
                 MOVE WS-VALORE-MANCA                                   00048900
                    TO FCST-T-SUND1-IND (WS-IX-STEP)                    00049000
              WHEN OTHER                                                00049100
      *           RR3c E' PRESENTE NEL FLUSSO MA NON VIENE MEMORIZZATO: 00049200
      *           RR3 E' RICALCOLATO DA MOSBC010 SULLA FINESTRA DI RR1c 00049300
                 CONTINUE                                               00049400
           END-EVALUATE.                                                00049500
      *-------------------------------------------                      00049600
      *                                                                 00049700
      *-------------------------------------------                      00049800
       B01400-EXIT.                                                     00049900
           EXIT.                                                        00050000
      *-------------------------------------------                      00050100
      * PER OGNI PASSO TEMPORALE DELLA STAZIONE, ALIMENTA IL MODULO DI  00050200
      * CALCOLO FINESTRE SCORREVOLI CON WW, RR1, SUND1, TTT E RIPORTA   00050300
      * INDIETRO GLI ACCUMULI/MASSIMI E LA MEDIA MOBILE DI TTT (TM)     00050400
      *-------------------------------------------                      00050500
       B01500-CALCOLA-STAZIONE.                                         00050600
           MOVE STEP-TIME (WS-IX-STEP)      TO FCST-TIME.               00050700
           MOVE FCST-T-WW    (WS-IX-STEP)   TO FCST-WW.                 00050800
           MOVE FCST-T-WW-IND (WS-IX-STEP)  TO FCST-WW-IND.             00050900
           MOVE FCST-T-RR1   (WS-IX-STEP)   TO FCST-RR1.                00051000
           MOVE FCST-T-RR1-IND (WS-IX-STEP) TO FCST-RR1-IND.            00051100
           MOVE FCST-T-SUND1 (WS-IX-STEP)   TO FCST-SUND1.              00051200
           MOVE FCST-T-SUND1-IND (WS-IX-STEP) TO FCST-SUND1-IND.        00051300
           MOVE FCST-T-TTT   (WS-IX-STEP)   TO FCST-TTT.                00051400
           MOVE FCST-T-TTT-IND (WS-IX-STEP) TO FCST-TTT-IND.            00051500
           IF WS-IX-STEP = 1                                            00051600
              MOVE 'S' TO WS-CALC-RIAVVIA                               00051700
           ELSE                                                         00051800
              MOVE 'N' TO WS-CALC-RIAVVIA                               00051900
           END-IF.                                                      00052000
           CALL WS-MOSBC010 USING WS-CALC-RIAVVIA                       00052100
                                   MOS-FCST-REC                         00052200
              END-CALL.                                                 00052300
           MOVE FCST-TIME   TO FCST-T-TIME   (WS-IX-STEP).              00052350
           MOVE FCST-WW3    TO FCST-T-WW3    (WS-IX-STEP).              00052400
           MOVE FCST-RR3    TO FCST-T-RR3    (WS-IX-STEP).              00052500
           MOVE FCST-RR3-IND TO FCST-T-RR3-IND (WS-IX-STEP).            00052600
           MOVE FCST-RR12   TO FCST-T-RR12   (WS-IX-STEP).              00052700
           MOVE FCST-RR12-IND TO FCST-T-RR12-IND (WS-IX-STEP).          00052800
           MOVE FCST-RR24   TO FCST-T-RR24   (WS-IX-STEP).              00052900
           MOVE FCST-RR24-IND TO FCST-T-RR24-IND (WS-IX-STEP).          00053000
           MOVE FCST-SUND3  TO FCST-T-SUND3  (WS-IX-STEP).              00053100
           MOVE FCST-SUND3-IND TO FCST-T-SUND3-IND (WS-IX-STEP).        00053200
           MOVE FCST-SUND24 TO FCST-T-SUND24 (WS-IX-STEP).              00053300
           MOVE FCST-SUND24-IND TO FCST-T-SUND24-IND (WS-IX-STEP).      00053400
           MOVE FCST-TM     TO FCST-T-TM     (WS-IX-STEP).              00053500
           MOVE FCST-TM-IND TO FCST-T-TM-IND (WS-IX-STEP).              00053600
       B01500-EXIT.                                                     00053700
           EXIT.                                                        00053800
      *-------------------------------------------                      00053900
      * INVOCA IL MODULO DI STAMPA (MOSBW001) PER LA STAZIONE APPENA    00054000
      * COMPLETATA: INTESTAZIONI, RIGHE FILLER E RIGHE DATI DEL         00054100
      * TABULATO METEOROLOGICO. QUESTO E' IL PUNTO DI GUIDA DEL CICLO   00054200
      * "UNA STAZIONE ALLA VOLTA" PREVISTO DAL SISTEMA                  00054300
      *-------------------------------------------                      00054400
       B01900-SCRIVI-REPORT-STAZIONE.                                   00054500
           MOVE WS-IX-STAZ           TO WRIT-IX-STAZIONE.               00054600
           MOVE MOS-NUM-TIMESTEP     TO WRIT-NUM-TIMESTEP.              00054700
           MOVE RUN-DATA             TO WRIT-RUN-DATA.                  00054800
           MOVE RUN-ORA              TO WRIT-RUN-ORA.                   00054900
           IF WS-UPSI-CSV-A-VIDEO                                       00055000
              MOVE 'C' TO WRIT-DEST-CSV                                 00055100
           ELSE                                                         00055200
              MOVE 'F' TO WRIT-DEST-CSV                                 00055300
           END-IF.                                                      00055400
           MOVE 0                    TO WRIT-RIGHE-SCRITTE.             00055500
           CALL WS-MOSBW001 USING MOS-AREA-CHIAMATA-WRITER              00055600
                                   MOS-TAB-STAZIONI-AREA                00055700
                                   MOS-TAB-TIMESTEP-AREA                00055800
                                   MOS-TAB-FCST                         00055900
              END-CALL.                                                 00056000
           ADD WRIT-RIGHE-SCRITTE TO WS-RIGHE-CSV-SCRITTE.              00056100
      *-------------------------------------------                      00056200
      * LETTURA FISICA DI UNA RIGA DEL FLUSSO KML: LA FINE FLUSSO E'    00056300
      * SEGNALATA DALLO SWITCH WS-KML-FINE, TESTATO DAI CHIAMANTI       00056400
      *-------------------------------------------                      00056500
       B00900-LEGGI-RIGA-KML.                                           00056600
           READ IFILKML                                                 00056700
              AT END MOVE 'S' TO WS-KML-FINE                            00056800
           END-READ.                                                    00056900
           IF NOT WS-KML-E-FINE                                         00057000
              ADD 1 TO WS-LETTI-IFILKML                                 00057100
           END-IF.                                                      00057200
      *-------------------------------------------                      00057300
      *                                                                 00057400
      *-------------------------------------------                      00057500
       C00010-END.                                                      00057600
           PERFORM C00020-VERIFICA-STAZIONI-MANCANTI THRU C00025-EXIT   00057700
              VARYING WS-IX-STAZ FROM 1 BY 1                            00057800
              UNTIL WS-IX-STAZ > MOS-NUM-STAZIONI.                      00057900
           PERFORM C00030-CHIUDE-ALL-FILE.                              00058000
           PERFORM C99999-FINE.                                         00058100
      *-------------------------------------------                      00058200
      * SEGNALA (SENZA BLOCCARE L'ELABORAZIONE) LE STAZIONI RICHIESTE   00058300
      * IN IFILPARM MA MAI INCONTRATE NEL FLUSSO KML                    00058400
      *-------------------------------------------                      00058500
       C00020-VERIFICA-STAZIONI-MANCANTI.                               00058600
           IF STAZ-NON-TROVATA (WS-IX-STAZ)                             00058700
              ADD 1 TO WS-STAZIONI-NON-TROVATE                          00058800
              DISPLAY '*-------------------------------------*'         00058900
              DISPLAY '* ATTENZIONE - STAZIONE NON TROVATA    '         00059000
              DISPLAY '* STAZIONE: ' STAZ-ID (WS-IX-STAZ)               00059100
              DISPLAY '*-------------------------------------*'         00059200
           END-IF.                                                      00059300
       C00025-EXIT.                                                     00059400
           EXIT.                                                        00059500
      *-------------------------------------------                      00059600
      *                                                                 00059700
      *-------------------------------------------                      00059800
       C00030-CHIUDE-ALL-FILE.                                          00059900
           CLOSE IFILKML.                                               00060000
           IF FS-IFILKML NOT = '00'                                     00060100
              MOVE 'C00030-CLOSE'    TO ERR-PARAGRAFO                   00060200
              MOVE 'CHIUSURA FILE IFILKML' TO ERR-DESCRIZIONE           00060300
              MOVE FS-IFILKML        TO ERR-CODICE-FS                   00060400
              PERFORM C99999-FINE                                       00060500
           END-IF.                                                      00060600
           CLOSE IFILPARM.                                              00060700
           IF FS-IFILPARM NOT = '00'                                    00060800
              MOVE 'C00030-CLOSE'    TO ERR-PARAGRAFO                   00060900
              MOVE 'CHIUSURA FILE IFILPARM' TO ERR-DESCRIZIONE          00061000
              MOVE FS-IFILPARM       TO ERR-CODICE-FS                   00061100
              PERFORM C99999-FINE                                       00061200
           END-IF.                                                      00061300
      *-------------------------------------------                      00061400
      *                                                                 00061500
      *-------------------------------------------                      00061600
       C90000-GEST-ERR.                                                 00061700
           MOVE WS-MOSBE001            TO ERR-PROGRAMMA.                00061800
           DISPLAY '*-------------------------------------*'.           00061900
           DISPLAY '* ERRORE BLOCCANTE                     '.           00062000
           DISPLAY '* PROGRAMMA  : ' ERR-PROGRAMMA.                     00062100
           DISPLAY '* PARAGRAFO  : ' ERR-PARAGRAFO.                     00062200
           DISPLAY '* DESCRIZIONE: ' ERR-DESCRIZIONE.                   00062300
           DISPLAY '* FILE STATUS: ' ERR-CODICE-FS.                     00062400
           DISPLAY '*-------------------------------------*'.           00062500
           MOVE 12 TO RETURN-CODE.                                      00062600
           PERFORM C99999-FINE.                                         00062700
      *-------------------------------------------                      00062800
      *                                                                 00062900
      *-------------------------------------------                      00063000
       C99999-FINE.                                                     00063100
           DISPLAY '*-------------------------------------*'.           00063200
           DISPLAY '*             STATISTICHE              '.           00063300
           DISPLAY '*             -----------              '.           00063400
           DISPLAY '*RIGHE LETTE DA IFILKML    :' WS-LETTI-IFILKML.     00063500
           DISPLAY '*RIGHE LETTE DA IFILPARM   :' WS-LETTI-IFILPARM.    00063600
           DISPLAY '*STAZIONI ELABORATE        :'                       00063700
                   WS-STAZIONI-ELABORATE.                               00063800
           DISPLAY '*STAZIONI NON TROVATE      :'                       00063900
                   WS-STAZIONI-NON-TROVATE.                             00064000
           DISPLAY '*RIGHE CSV SCRITTE (TOTALE):'                       00064100
                   WS-RIGHE-CSV-SCRITTE.                                00064200
           DISPLAY '*-------------------------------------*'.           00064300
           DISPLAY '* FINE PROGRAMMA ' WS-MOSBE001.                     00064400
           DISPLAY '***************************************'.           00064500
           STOP RUN.                                                    00064600
      **********************       FINE     *************************** 00064700
