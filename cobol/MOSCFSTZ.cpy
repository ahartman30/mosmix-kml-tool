      ******************************************************************00000100
      * NOTE:                                                          *00000200
      ******************************************************************00000300
      *                                                                *00000400
      * NOME        : MOSCFSTZ                                        * 00000500
      *                                                                *00000600
      * FUNZIONE    : TABELLA STAZIONI RICHIESTE, LORO COORDINATE E    *00000700
      *               VETTORE DEI PASSI TEMPORALI DEL MODELLO MOSMIX   *00000800
      *                                                                *00000900
      * DESCRIZIONE : POPOLATA DA MOSBE001 IN LETTURA DEL FILE         *00001000
      *               IFILPARM E DEL FLUSSO IFILKML                    *00001100
      *                                                                *00001200
      * AUTORE      : G. FERRANTE                                     * 00001300
      *                                                                *00001400
      ******************************************************************00001500
      *--- STORIA DELLE VARIANTI -------------------------------------* 00001600
      * 19940311  GF  0000  PRIMA STESURA COPY                        * 00001700
      * 19960514  RTB 0022  ELEVATO A 60 IL NUMERO DI STAZIONI GESTITE *00001800
      * 19980921  LDS 0037  BOLLA Y2K - RUN-ANNO ORA A 4 CIFRE         *00001900
      * 20111004  PZN 0055  ELEVATI A 240 I PASSI TEMPORALI (MOSMIX-L) *00002000
      ******************************************************************00002100
      *--- ISTANTE DI EMISSIONE DELLA CORSA DEL MODELLO (RUN) ---------*00002200
       01  MOS-RUN-ISTANTE.                                             00002300
           05 RUN-DATA                   PIC X(08).                     00002400
           05 RUN-DATA-R REDEFINES RUN-DATA.                            00002500
              10 RUN-ANNO                PIC 9(04).                     00002600
              10 RUN-MESE                PIC 9(02).                     00002700
              10 RUN-GIORNO              PIC 9(02).                     00002800
           05 RUN-ORA                    PIC 9(02).                     00002900
           05 FILLER                     PIC X(05).                     00003000
      *--- ELENCO STAZIONI RICHIESTE, CON RELATIVE COORDINATE ---------*00003100
       01  MOS-TAB-STAZIONI-AREA.                                       00003200
           05 MOS-NUM-STAZIONI           PIC 9(03) COMP-3.              00003300
           05 MOS-TAB-STAZIONI OCCURS 60 TIMES.                         00003400
              10 STAZ-ID                 PIC X(10).                     00003500
              10 STAZ-COORD.                                            00003600
                 15 STAZ-LATITUDINE      PIC S9(03)V9(06).              00003700
                 15 STAZ-LONGITUDINE     PIC S9(03)V9(06).              00003800
                 15 STAZ-ALTEZZA         PIC S9(05)V9(02).              00003900
              10 STAZ-COORD-X REDEFINES STAZ-COORD.                     00004000
                 15 FILLER               PIC X(14).                     00004100
              10 STAZ-TROVATA            PIC X(01).                     00004200
                 88 STAZ-E-TROVATA       VALUE 'S'.                     00004300
                 88 STAZ-NON-TROVATA     VALUE 'N'.                     00004400
              10 STAZ-NUM-PASSI          PIC 9(03) COMP-3.              00004500
      *--- VETTORE DEI PASSI TEMPORALI, NELL'ORDINE DEL FLUSSO KML ----*00004600
       01  MOS-TAB-TIMESTEP-AREA.                                       00004700
           05 MOS-NUM-TIMESTEP           PIC 9(03) COMP-3.              00004800
           05 MOS-TAB-TIMESTEP OCCURS 240 TIMES.                        00004900
              10 STEP-TIME               PIC X(20).                     00005000
              10 STEP-TIME-R REDEFINES STEP-TIME.                       00005100
                 15 STEP-ANNO            PIC X(04).                     00005200
                 15 FILLER               PIC X(01).                     00005300
                 15 STEP-MESE            PIC X(02).                     00005400
                 15 FILLER               PIC X(01).                     00005500
                 15 STEP-GIORNO          PIC X(02).                     00005600
                 15 FILLER               PIC X(01).                     00005700
                 15 STEP-ORA             PIC X(02).                     00005800
                 15 FILLER               PIC X(08).                     00005900
