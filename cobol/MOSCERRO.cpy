      ******************************************************************00000100
      * NOTE:                                                          *00000200
      ******************************************************************00000300
      *                                                                *00000400
      * NOME        : MOSCERRO                                        * 00000500
      *                                                                *00000600
      * FUNZIONE    : AREA STANDARD DI SEGNALAZIONE ERRORE, COMUNE A   *00000700
      *               TUTTI I PROGRAMMI DEL SISTEMA ESTRAZIONE MOSMIX  *00000800
      *                                                                *00000900
      * DESCRIZIONE : RICALCATA SU CAMPI-ERRORE DELLA PROCEDURA RAD    *00001000
      *                                                                *00001100
      * AUTORE      : G. FERRANTE                                     * 00001200
      *                                                                *00001300
      ******************************************************************00001400
      *--- STORIA DELLE VARIANTI -------------------------------------* 00001500
      * 19940311  GF  0000  PRIMA STESURA COPY                        * 00001600
      * 19980921  LDS 0009  BOLLA Y2K - NESSUNA DATA A 2 CIFRE PRESENTE*00001700
      ******************************************************************00001800
       01  MOS-CAMPI-ERRORE.                                            00001900
           05 ERR-PROGRAMMA              PIC X(08).                     00002000
           05 ERR-PARAGRAFO              PIC X(12).                     00002100
           05 ERR-DESCRIZIONE            PIC X(60).                     00002200
           05 ERR-STAZIONE               PIC X(10).                     00002300
           05 ERR-CODICE-FS              PIC X(02).                     00002400
           05 ERR-CODICE-Z               PIC -----9.                    00002500
           05 ERR-DATI                   PIC X(40).                     00002600
           05 ERR-GRAVE                  PIC X(02).                     00002700
              88 ERR-E-GRAVE             VALUE 'SI'.                    00002800
              88 ERR-E-LIEVE             VALUE 'NO'.                    00002900
