      ******************************************************************00000100
      * NOTE:                                                          *00000200
      ******************************************************************00000300
      *                                                                *00000400
      * NOME        : MOSCFCST                                        * 00000500
      *                                                                *00000600
      * FUNZIONE    : LAYOUT ELEMENTO GREZZO MOSMIX (UN SIMBOLO, UN    *00000700
      *               PASSO TEMPORALE) E RECORD PREVISIONE DERIVATA    *00000800
      *               PER STAZIONE/PASSO, USATI DA MOSBE001/MOSBW001   *00000900
      *                                                                *00001000
      * DESCRIZIONE : COPY UNICA PER I DUE LAYOUT, RICALCATA SULLA     *00001100
      *               COPY RADCDBRI DELLA PROCEDURA RAD                *00001200
      *                                                                *00001300
      * AUTORE      : G. FERRANTE                                     * 00001400
      *                                                                *00001500
      ******************************************************************00001600
      *--- STORIA DELLE VARIANTI -------------------------------------* 00001700
      * 19940311  GF  0000  PRIMA STESURA COPY LAYOUT PREVISIONE       *00001800
      * 19940822  GF  0012  AGGIUNTI INDICATORI DI VALORE MANCANTE     *00001900
      * 19950117  RTB 0031  INSERITA FINESTRA TM (MEDIA 24H TTT)       *00002000
      * 19980921  LDS 0058  BOLLA Y2K - RIVISTA FCST-ANNO A 4 CIFRE    *00002100
      * 20010305  RTB 0074  AGGIUNTO SIMBOLO T5CM (TEMP. A 5 CM)       *00002200
      * 20040616  PZN 0091  RIALLINEATE LE PIC AI CAMPI EDITED CSV     *00002300
      * 20111004  PZN 0113  RICHIESTA MI-2011-447 SUND3/SUND24         *00002400
      * 20160125  PZN 0141  CORRETTA MAIUSCOLA/MINUSCOLA 88-LIVELLI    *00002410
      *                     RAW-SIMBOLO-XXX (Td, T5cm, Neff, ww, RR1c, *00002420
      *                     RR3c, SunD1) PER ALLINEARLI AL FLUSSO KML  *00002430
      ******************************************************************00002500
      *--- ELEMENTO GREZZO LETTO DAL FLUSSO KML (UN SIMBOLO/PASSO) ----*00002600
       01  MOS-RAW-ELEMENTO.                                            00002700
           05 RAW-STAZ-ID                PIC X(10).                     00002800
           05 RAW-SIMBOLO                PIC X(05).                     00002900
              88 RAW-SIMBOLO-PPPP        VALUE 'PPPP '.                 00003000
              88 RAW-SIMBOLO-TX          VALUE 'TX   '.                 00003100
              88 RAW-SIMBOLO-TTT         VALUE 'TTT  '.                 00003200
              88 RAW-SIMBOLO-TD          VALUE 'Td   '.                 00003300
              88 RAW-SIMBOLO-TN          VALUE 'TN   '.                 00003400
              88 RAW-SIMBOLO-T5CM        VALUE 'T5cm '.                 00003500
              88 RAW-SIMBOLO-DD          VALUE 'DD   '.                 00003600
              88 RAW-SIMBOLO-FF          VALUE 'FF   '.                 00003700
              88 RAW-SIMBOLO-FX1         VALUE 'FX1  '.                 00003800
              88 RAW-SIMBOLO-FX3         VALUE 'FX3  '.                 00003900
              88 RAW-SIMBOLO-N           VALUE 'N    '.                 00004000
              88 RAW-SIMBOLO-NEFF        VALUE 'Neff '.                 00004100
              88 RAW-SIMBOLO-WW          VALUE 'ww   '.                 00004200
              88 RAW-SIMBOLO-RR1C        VALUE 'RR1c '.                 00004300
              88 RAW-SIMBOLO-RR3C        VALUE 'RR3c '.                 00004400
              88 RAW-SIMBOLO-SUND1       VALUE 'SunD1'.                 00004500
           05 RAW-VALORE-TESTO           PIC X(10).                     00004600
           05 FILLER                     PIC X(10).                     00004700
      *--- RECORD PREVISIONE DERIVATA PER STAZIONE / PASSO TEMPORALE --*00004800
      * LUNGHEZZA LOGICA 000163 BYTES                                  *00004900
       01  MOS-FCST-REC.                                                00005000
           05 FCST-TIME                  PIC X(20).                     00005100
           05 FCST-TIME-R  REDEFINES FCST-TIME.                         00005200
              10 FCST-ANNO                PIC X(04).                    00005300
              10 FILLER                   PIC X(01).                    00005400
              10 FCST-MESE                PIC X(02).                    00005500
              10 FILLER                   PIC X(01).                    00005600
              10 FCST-GIORNO              PIC X(02).                    00005700
              10 FILLER                   PIC X(01).                    00005800
              10 FCST-ORA                 PIC X(02).                    00005900
              10 FILLER                   PIC X(01).                    00006000
              10 FCST-MINUTO              PIC X(02).                    00006100
              10 FILLER                   PIC X(01).                    00006200
              10 FCST-SECONDO             PIC X(02).                    00006300
              10 FILLER                   PIC X(04).                    00006400
           05 FCST-PPPP                  PIC S9(05)V9(01).              00006500
           05 FCST-PPPP-IND              PIC X(01).                     00006600
              88 FCST-PPPP-MANCA         VALUE 'S'.                     00006700
           05 FCST-TTT                   PIC S9(03)V9(02).              00006800
           05 FCST-TTT-IND               PIC X(01).                     00006900
              88 FCST-TTT-MANCA          VALUE 'S'.                     00007000
           05 FCST-TD                    PIC S9(03)V9(02).              00007100
           05 FCST-TD-IND                PIC X(01).                     00007200
              88 FCST-TD-MANCA           VALUE 'S'.                     00007300
           05 FCST-TX                    PIC S9(03)V9(02).              00007400
           05 FCST-TX-IND                PIC X(01).                     00007500
              88 FCST-TX-MANCA           VALUE 'S'.                     00007600
           05 FCST-TN                    PIC S9(03)V9(02).              00007700
           05 FCST-TN-IND                PIC X(01).                     00007800
              88 FCST-TN-MANCA           VALUE 'S'.                     00007900
           05 FCST-T5CM                  PIC S9(03)V9(02).              00008000
           05 FCST-T5CM-IND              PIC X(01).                     00008100
              88 FCST-T5CM-MANCA         VALUE 'S'.                     00008200
           05 FCST-TM                    PIC S9(03)V9(02).              00008300
           05 FCST-TM-IND                PIC X(01).                     00008400
              88 FCST-TM-MANCA           VALUE 'S'.                     00008500
           05 FCST-DD                    PIC 9(03)V9(01).               00008600
           05 FCST-DD-IND                PIC X(01).                     00008700
              88 FCST-DD-MANCA           VALUE 'S'.                     00008800
           05 FCST-FF                    PIC 9(03)V9(01).               00008900
           05 FCST-FF-IND                PIC X(01).                     00009000
              88 FCST-FF-MANCA           VALUE 'S'.                     00009100
           05 FCST-FX1                   PIC 9(03)V9(01).               00009200
           05 FCST-FX1-IND               PIC X(01).                     00009300
              88 FCST-FX1-MANCA          VALUE 'S'.                     00009400
           05 FCST-FX3                   PIC 9(03)V9(01).               00009500
           05 FCST-FX3-IND               PIC X(01).                     00009600
              88 FCST-FX3-MANCA          VALUE 'S'.                     00009700
           05 FCST-N                     PIC 9(03)V9(02).               00009800
           05 FCST-N-IND                 PIC X(01).                     00009900
              88 FCST-N-MANCA            VALUE 'S'.                     00010000
           05 FCST-NEFF                  PIC 9(03)V9(02).               00010100
           05 FCST-NEFF-IND              PIC X(01).                     00010200
              88 FCST-NEFF-MANCA         VALUE 'S'.                     00010300
           05 FCST-WW                    PIC 9(02).                     00010400
           05 FCST-WW-IND                PIC X(01).                     00010500
              88 FCST-WW-MANCA           VALUE 'S'.                     00010600
           05 FCST-WW3                   PIC 9(02).                     00010700
           05 FCST-RR1                   PIC 9(05)V9(02).               00010800
           05 FCST-RR1-IND               PIC X(01).                     00010900
              88 FCST-RR1-MANCA          VALUE 'S'.                     00011000
           05 FCST-RR3                   PIC 9(05)V9(02).               00011100
           05 FCST-RR3-IND               PIC X(01).                     00011200
              88 FCST-RR3-MANCA          VALUE 'S'.                     00011300
           05 FCST-RR12                  PIC 9(05)V9(02).               00011400
           05 FCST-RR12-IND              PIC X(01).                     00011500
              88 FCST-RR12-MANCA         VALUE 'S'.                     00011600
           05 FCST-RR24                  PIC 9(05)V9(02).               00011700
           05 FCST-RR24-IND              PIC X(01).                     00011800
              88 FCST-RR24-MANCA         VALUE 'S'.                     00011900
           05 FCST-SUND1                 PIC 9(05)V9(01).               00012000
           05 FCST-SUND1-IND             PIC X(01).                     00012100
              88 FCST-SUND1-MANCA        VALUE 'S'.                     00012200
           05 FCST-SUND3                 PIC 9(05)V9(01).               00012300
           05 FCST-SUND3-IND             PIC X(01).                     00012400
              88 FCST-SUND3-MANCA        VALUE 'S'.                     00012500
           05 FCST-SUND24                PIC 9(05)V9(01).               00012600
           05 FCST-SUND24-IND            PIC X(01).                     00012700
              88 FCST-SUND24-MANCA       VALUE 'S'.                     00012800
           05 FILLER                     PIC X(10).                     00012900
      *--- TABELLA PREVISIONI DI UNA STAZIONE (UN ELEMENTO PER PASSO) -*00013000
      * STESSO TRACCIATO DI MOS-FCST-REC, RIPETUTO PER OGNI PASSO      *00013100
      * DELLA FINESTRA DI PREVISIONE (VEDI MOS-TAB-TIMESTEP IN         *00013200
      * MOSCFSTZ)                                                     * 00013300
       01  MOS-TAB-FCST.                                                00013400
           05 MOS-FCST-STEP OCCURS 240 TIMES.                           00013500
              10 FCST-T-TIME             PIC X(20).                     00013600
              10 FCST-T-PPPP             PIC S9(05)V9(01).              00013700
              10 FCST-T-PPPP-IND         PIC X(01).                     00013800
                 88 FCST-T-PPPP-MANCA    VALUE 'S'.                     00013900
              10 FCST-T-TTT              PIC S9(03)V9(02).              00014000
              10 FCST-T-TTT-IND          PIC X(01).                     00014100
                 88 FCST-T-TTT-MANCA     VALUE 'S'.                     00014200
              10 FCST-T-TD               PIC S9(03)V9(02).              00014300
              10 FCST-T-TD-IND           PIC X(01).                     00014400
                 88 FCST-T-TD-MANCA      VALUE 'S'.                     00014500
              10 FCST-T-TX               PIC S9(03)V9(02).              00014600
              10 FCST-T-TX-IND           PIC X(01).                     00014700
                 88 FCST-T-TX-MANCA      VALUE 'S'.                     00014800
              10 FCST-T-TN               PIC S9(03)V9(02).              00014900
              10 FCST-T-TN-IND           PIC X(01).                     00015000
                 88 FCST-T-TN-MANCA      VALUE 'S'.                     00015100
              10 FCST-T-T5CM             PIC S9(03)V9(02).              00015200
              10 FCST-T-T5CM-IND         PIC X(01).                     00015300
                 88 FCST-T-T5CM-MANCA    VALUE 'S'.                     00015400
              10 FCST-T-TM               PIC S9(03)V9(02).              00015500
              10 FCST-T-TM-IND           PIC X(01).                     00015600
                 88 FCST-T-TM-MANCA      VALUE 'S'.                     00015700
              10 FCST-T-DD               PIC 9(03)V9(01).               00015800
              10 FCST-T-DD-IND           PIC X(01).                     00015900
                 88 FCST-T-DD-MANCA      VALUE 'S'.                     00016000
              10 FCST-T-FF               PIC 9(03)V9(01).               00016100
              10 FCST-T-FF-IND           PIC X(01).                     00016200
                 88 FCST-T-FF-MANCA      VALUE 'S'.                     00016300
              10 FCST-T-FX1              PIC 9(03)V9(01).               00016400
              10 FCST-T-FX1-IND          PIC X(01).                     00016500
                 88 FCST-T-FX1-MANCA     VALUE 'S'.                     00016600
              10 FCST-T-FX3              PIC 9(03)V9(01).               00016700
              10 FCST-T-FX3-IND          PIC X(01).                     00016800
                 88 FCST-T-FX3-MANCA     VALUE 'S'.                     00016900
              10 FCST-T-N                PIC 9(03)V9(02).               00017000
              10 FCST-T-N-IND            PIC X(01).                     00017100
                 88 FCST-T-N-MANCA       VALUE 'S'.                     00017200
              10 FCST-T-NEFF             PIC 9(03)V9(02).               00017300
              10 FCST-T-NEFF-IND         PIC X(01).                     00017400
                 88 FCST-T-NEFF-MANCA    VALUE 'S'.                     00017500
              10 FCST-T-WW               PIC 9(02).                     00017600
              10 FCST-T-WW-IND           PIC X(01).                     00017700
                 88 FCST-T-WW-MANCA      VALUE 'S'.                     00017800
              10 FCST-T-WW3              PIC 9(02).                     00017900
              10 FCST-T-RR1              PIC 9(05)V9(02).               00018000
              10 FCST-T-RR1-IND          PIC X(01).                     00018100
                 88 FCST-T-RR1-MANCA     VALUE 'S'.                     00018200
              10 FCST-T-RR3              PIC 9(05)V9(02).               00018300
              10 FCST-T-RR3-IND          PIC X(01).                     00018400
                 88 FCST-T-RR3-MANCA     VALUE 'S'.                     00018500
              10 FCST-T-RR12             PIC 9(05)V9(02).               00018600
              10 FCST-T-RR12-IND         PIC X(01).                     00018700
                 88 FCST-T-RR12-MANCA    VALUE 'S'.                     00018800
              10 FCST-T-RR24             PIC 9(05)V9(02).               00018900
              10 FCST-T-RR24-IND         PIC X(01).                     00019000
                 88 FCST-T-RR24-MANCA    VALUE 'S'.                     00019100
              10 FCST-T-SUND1            PIC 9(05)V9(01).               00019200
              10 FCST-T-SUND1-IND        PIC X(01).                     00019300
                 88 FCST-T-SUND1-MANCA   VALUE 'S'.                     00019400
              10 FCST-T-SUND3            PIC 9(05)V9(01).               00019500
              10 FCST-T-SUND3-IND        PIC X(01).                     00019600
                 88 FCST-T-SUND3-MANCA   VALUE 'S'.                     00019700
              10 FCST-T-SUND24           PIC 9(05)V9(01).               00019800
              10 FCST-T-SUND24-IND       PIC X(01).                     00019900
                 88 FCST-T-SUND24-MANCA  VALUE 'S'.                     00020000
              10 FILLER                  PIC X(10).                     00020100
