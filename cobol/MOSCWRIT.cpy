      ******************************************************************00000100
      * NOTE:                                                          *00000200
      ******************************************************************00000300
      *                                                                *00000400
      * NOME        : MOSCWRIT                                        * 00000500
      *                                                                *00000600
      * FUNZIONE    : AREA DI PASSAGGIO MOSBE001 -> MOSBW001, UNA      *00000700
      *               CHIAMATA PER STAZIONE COMPLETATA                 *00000800
      *                                                                *00000900
      * DESCRIZIONE : RICALCATA SU AREA-ARCHIVIO DELLA PROCEDURA RAD   *00001000
      *                                                                *00001100
      * AUTORE      : G. FERRANTE                                     * 00001200
      *                                                                *00001300
      ******************************************************************00001400
      *--- STORIA DELLE VARIANTI -------------------------------------* 00001500
      * 19940311  GF  0000  PRIMA STESURA COPY                        * 00001600
      * 19980921  LDS 0009  BOLLA Y2K - NESSUNA DATA A 2 CIFRE PRESENTE*00001700
      ******************************************************************00001800
       01  MOS-AREA-CHIAMATA-WRITER.                                    00001900
           05 WRIT-IX-STAZIONE           PIC 9(03) COMP-3.              00002000
           05 WRIT-NUM-TIMESTEP          PIC 9(03) COMP-3.              00002100
           05 WRIT-RUN-DATA              PIC X(08).                     00002200
           05 WRIT-RUN-DATA-R REDEFINES WRIT-RUN-DATA.                  00002300
              10 WRIT-RUN-ANNO           PIC 9(04).                     00002400
              10 WRIT-RUN-MESE           PIC 9(02).                     00002500
              10 WRIT-RUN-GIORNO         PIC 9(02).                     00002600
           05 WRIT-RUN-ORA               PIC 9(02).                     00002700
           05 WRIT-DEST-CSV              PIC X(01).                     00002800
              88 WRIT-DEST-E-FILE        VALUE 'F'.                     00002900
              88 WRIT-DEST-E-CONSOLE     VALUE 'C'.                     00003000
           05 WRIT-RIGHE-SCRITTE         PIC 9(05) COMP-3.              00003100
           05 FILLER                     PIC X(05).                     00003200
