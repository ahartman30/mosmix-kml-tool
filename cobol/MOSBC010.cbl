      ******************************************************************00000100
      *                                                                *00000200
      * PRODOTTO : SISTEMA ESTRAZIONE DATI METEO MOSMIX                *00000300
      *                                                                *00000400
      * PROGRAMMA: MOSBC010,COBOL/CALL                                 *00000500
      *                                                                *00000600
      * FUNZIONE : CALCOLA GLI ACCUMULI/MASSIMI A FINESTRA SCORREVOLE  *00000700
      *            (WW3, RR3, RR12, RR24, SUND3, SUND24, TM) PER LA    *00000800
      *            STAZIONE E IL PASSO TEMPORALE CORRENTI              *00000900
      *                                                                *00001000
      * DESCRIZIONE: RICEVE UN PASSO ALLA VOLTA, IN ORDINE CRESCENTE   *00001100
      *            DI TEMPO, E RESTITUISCE SUBITO GLI ACCUMULI VALIDI  *00001200
      *            FINO A QUEL PASSO. LO STORICO VA AZZERATO AD OGNI   *00001300
      *            CAMBIO STAZIONE (VEDI LINK-RIAVVIA)                 *00001400
      *                                                                *00001500
      * CHIAMATO DA: MOSBE001                                          *00001600
      *                                                                *00001700
      ******************************************************************00001800
       IDENTIFICATION DIVISION.                                         00001900
      ******************************************************************00002000
       PROGRAM-ID.     MOSBC010.                                        00002100
       AUTHOR.         FERRANTE GIANCARLO.                              00002200
       INSTALLATION.   METEODATI INFORMATICA SPA - CED MILANO.          00002300
       DATE-WRITTEN.   14/03/1994.                                      00002400
       DATE-COMPILED.                                                   00002500
       SECURITY.       USO INTERNO - RISERVATO ELABORAZIONI BATCH.      00002600
      ******************************************************************00002700
      *--- STORIA DELLE VARIANTI ---------------------------------------00002800
      *  14/03/1994  GF    RICH.0000  PRIMA STESURA DEL PROGRAMMA       00002900
      *  17/01/1995  RTB   RICH.0031  AGGIUNTA FINESTRA TM (MEDIA TTT)  00003000
      *  21/09/1998  LDS   RICH.0058  BOLLA Y2K - NESSUNA DATA A 2 CIFRE00003100
      *  04/10/2011  PZN   RICH.0113  AGGIUNTE FINESTRE SUND3/SUND24    00003200
      *  11/01/2012  PZN   RICH.0116  CORRETTO AZZERAMENTO STORICO SUND 00003300
      *  18/01/2016  PZN   RICH.0139  WW3/RR3/RR12/RR24/SUND3/SUND24    00003310
      *                               NON CALCOLATI PIU' SU FINESTRA    00003320
      *                               PARZIALE (MANCANTE/0 FINCHE' LO   00003330
      *                               STORICO NON E' A REGIME); TM ORA  00003340
      *                               MANCANTE SE ANCHE UN SOLO TTT     00003350
      *                               DELLA FINESTRA E' MANCANTE        00003360
      ******************************************************************00003400
       ENVIRONMENT DIVISION.                                            00003500
       CONFIGURATION SECTION.                                           00003600
       SOURCE-COMPUTER. IBM-3090.                                       00003700
       OBJECT-COMPUTER. IBM-3090.                                       00003800
       SPECIAL-NAMES.                                                   00003900
           C01 IS TOP-OF-FORM.                                          00004000
      ******************************************************************00004100
       DATA DIVISION.                                                   00004200
       WORKING-STORAGE SECTION.                                         00004300
      *--- COSTANTI ----------------------------------------------------00004400
       01  WK-COSTANTI-FLAG.                                            00004500
           05 WK-MOSBC010                PIC X(08) VALUE 'MOSBC010'.    00004600
      *--- STORICO A SCORRIMENTO, 24 POSIZIONI (LA PIU' RECENTE E' LA -*00004700
      *--- POSIZIONE 1); RIALIMENTATO AD OGNI CHIAMATA, AZZERATO SU ---*00004800
      *--- CAMBIO STAZIONE (LINK-RIAVVIA = 'S') ------------------------00004900
       01  WS-FINESTRE.                                                 00005000
           05 WS-NUM-STORICO             PIC 9(02) COMP-3 VALUE 0.      00005100
           05 WS-ST-WW    OCCURS 24 TIMES PIC 9(02).                    00005200
           05 WS-ST-WW-IND OCCURS 24 TIMES PIC X(01).                   00005300
           05 WS-ST-RR1   OCCURS 24 TIMES PIC 9(05)V9(02).              00005400
           05 WS-ST-RR1-IND OCCURS 24 TIMES PIC X(01).                  00005500
           05 WS-ST-SUND1 OCCURS 24 TIMES PIC 9(05)V9(01).              00005600
           05 WS-ST-SUND1-IND OCCURS 24 TIMES PIC X(01).                00005700
           05 WS-ST-TTT   OCCURS 24 TIMES PIC S9(03)V9(02).             00005800
           05 WS-ST-TTT-IND OCCURS 24 TIMES PIC X(01).                  00005900
      *--- ACCUMULATORI DI LAVORO (RICALCOLATI AD OGNI CHIAMATA) -------00006000
       01  WS-ACCUMULATORI.                                             00006100
           05 WS-FINESTRA-N               PIC 9(02) COMP-3.             00006200
           05 WS-IX-FIN                   PIC 9(02) COMP-3.             00006300
           05 WS-MASSIMO-WW               PIC 9(02).                    00006400
           05 WS-MASSIMO-WW-X REDEFINES WS-MASSIMO-WW                   00006500
                                          PIC X(02).                    00006600
           05 WS-SOMMA-RR                 PIC S9(07)V9(02) COMP-3.      00006700
           05 WS-SOMMA-SUND               PIC S9(07)V9(01) COMP-3.      00006800
           05 WS-SOMMA-TTT                PIC S9(05)V9(02) COMP-3.      00006900
           05 WS-CONTA-VALIDI             PIC 9(02) COMP-3.             00007000
           05 WS-CONTA-VALIDI-X REDEFINES WS-CONTA-VALIDI               00007100
                                          PIC X(02).                    00007200
           05 WS-TROVATO-MANCA            PIC X(01).                    00007300
              88 WS-C-MANCA               VALUE 'S'.                    00007400
      ******************************************************************00007500
       LINKAGE SECTION.                                                 00007600
       01  LINK-RIAVVIA                   PIC X(01).                    00007700
           88 LINK-E-RIAVVIO              VALUE 'S'.                    00007800
      *--- STESSO TRACCIATO PREVISIONE USATO DAL CHIAMANTE, IN INPUT --*00007900
      *--- (WW/RR1/SUND1/TTT) E IN OUTPUT (WW3/RR3/RR12/RR24/SUND3/ ---*00008000
      *--- SUND24/TM) SUL MEDESIMO RECORD ------------------------------00008100
           COPY MOSCFCST.                                               00008200
      ******************************************************************00008300
       PROCEDURE DIVISION USING LINK-RIAVVIA MOS-FCST-REC.              00008400
           PERFORM C00010-INIZIO.                                       00008500
           PERFORM C00100-CALCOLA-FINESTRE.                             00008600
           PERFORM C00800-FINE.                                         00008700
      *-------------------------------------------                      00008800
      *                                                                 00008900
      *-------------------------------------------                      00009000
       C00010-INIZIO.                                                   00009100
           IF LINK-E-RIAVVIO                                            00009200
              PERFORM C00050-RESET-FINESTRE                             00009300
           END-IF.                                                      00009400
      *-------------------------------------------                      00009500
      * AZZERAMENTO STORICO, ESEGUITO AL PRIMO PASSO DI OGNI STAZIONE   00009600
      *-------------------------------------------                      00009700
       C00050-RESET-FINESTRE.                                           00009800
           INITIALIZE WS-FINESTRE.                                      00009900
      *-------------------------------------------                      00010000
      *                                                                 00010100
      *-------------------------------------------                      00010200
       C00100-CALCOLA-FINESTRE.                                         00010300
           PERFORM C00200-INSERISCI-STORICO.                            00010400
           PERFORM C00300-CALCOLA-WW3.                                  00010500
           MOVE 3  TO WS-FINESTRA-N.                                    00010600
           PERFORM C00400-CALCOLA-RR THRU C00400-EXIT.                  00010700
           MOVE WS-SOMMA-RR      TO FCST-RR3.                           00010800
           MOVE WS-TROVATO-MANCA TO FCST-RR3-IND.                       00010900
           MOVE 12 TO WS-FINESTRA-N.                                    00011000
           PERFORM C00400-CALCOLA-RR THRU C00400-EXIT.                  00011100
           MOVE WS-SOMMA-RR      TO FCST-RR12.                          00011200
           MOVE WS-TROVATO-MANCA TO FCST-RR12-IND.                      00011300
           MOVE 24 TO WS-FINESTRA-N.                                    00011400
           PERFORM C00400-CALCOLA-RR THRU C00400-EXIT.                  00011500
           MOVE WS-SOMMA-RR      TO FCST-RR24.                          00011600
           MOVE WS-TROVATO-MANCA TO FCST-RR24-IND.                      00011700
           MOVE 3  TO WS-FINESTRA-N.                                    00011800
           PERFORM C00500-CALCOLA-SUND THRU C00500-EXIT.                00011900
           MOVE WS-SOMMA-SUND    TO FCST-SUND3.                         00012000
           MOVE WS-TROVATO-MANCA TO FCST-SUND3-IND.                     00012100
           MOVE 24 TO WS-FINESTRA-N.                                    00012200
           PERFORM C00500-CALCOLA-SUND THRU C00500-EXIT.                00012300
           MOVE WS-SOMMA-SUND    TO FCST-SUND24.                        00012400
           MOVE WS-TROVATO-MANCA TO FCST-SUND24-IND.                    00012500
           PERFORM C00600-CALCOLA-TM.                                   00012600
      *-------------------------------------------                      00012700
      * FA SCORRERE DI UNA POSIZIONE LO STORICO E DEPOSITA IN TESTA     00012800
      * (POSIZIONE 1) I VALORI GREZZI DEL PASSO APPENA RICEVUTO         00012900
      *-------------------------------------------                      00013000
       C00200-INSERISCI-STORICO.                                        00013100
           PERFORM C00210-SHIFT-UNA-POSIZIONE THRU C00210-EXIT          00013200
              VARYING WS-IX-FIN FROM 24 BY -1 UNTIL WS-IX-FIN < 2.      00013300
           MOVE FCST-WW         TO WS-ST-WW (1).                        00013400
           MOVE FCST-WW-IND     TO WS-ST-WW-IND (1).                    00013500
           MOVE FCST-RR1        TO WS-ST-RR1 (1).                       00013600
           MOVE FCST-RR1-IND    TO WS-ST-RR1-IND (1).                   00013700
           MOVE FCST-SUND1      TO WS-ST-SUND1 (1).                     00013800
           MOVE FCST-SUND1-IND  TO WS-ST-SUND1-IND (1).                 00013900
           MOVE FCST-TTT        TO WS-ST-TTT (1).                       00014000
           MOVE FCST-TTT-IND    TO WS-ST-TTT-IND (1).                   00014100
           IF WS-NUM-STORICO < 24                                       00014200
              ADD 1 TO WS-NUM-STORICO                                   00014300
           END-IF.                                                      00014400
      *-------------------------------------------                      00014500
      *                                                                 00014600
      *-------------------------------------------                      00014700
       C00210-SHIFT-UNA-POSIZIONE.                                      00014800
           MOVE WS-ST-WW (WS-IX-FIN - 1)                                00014900
              TO WS-ST-WW (WS-IX-FIN).                                  00015000
           MOVE WS-ST-WW-IND (WS-IX-FIN - 1)                            00015100
              TO WS-ST-WW-IND (WS-IX-FIN).                              00015200
           MOVE WS-ST-RR1 (WS-IX-FIN - 1)                               00015300
              TO WS-ST-RR1 (WS-IX-FIN).                                 00015400
           MOVE WS-ST-RR1-IND (WS-IX-FIN - 1)                           00015500
              TO WS-ST-RR1-IND (WS-IX-FIN).                             00015600
           MOVE WS-ST-SUND1 (WS-IX-FIN - 1)                             00015700
              TO WS-ST-SUND1 (WS-IX-FIN).                               00015800
           MOVE WS-ST-SUND1-IND (WS-IX-FIN - 1)                         00015900
              TO WS-ST-SUND1-IND (WS-IX-FIN).                           00016000
           MOVE WS-ST-TTT (WS-IX-FIN - 1)                               00016100
              TO WS-ST-TTT (WS-IX-FIN).                                 00016200
           MOVE WS-ST-TTT-IND (WS-IX-FIN - 1)                           00016300
              TO WS-ST-TTT-IND (WS-IX-FIN).                             00016400
       C00210-EXIT.                                                     00016500
           EXIT.                                                        00016600
      *-------------------------------------------                      00016700
      * WW3 = MASSIMO WW DELLE ULTIME 3 OSSERVAZIONI (0 SE LO STORICO   00016800
      * NON E' ANCORA A REGIME O SE NESSUNA E' VALIDA: WW3 NON HA       00016900
      * INDICATORE DI VALORE MANCANTE)                                  00017000
       C00300-CALCOLA-WW3.                                              00017100
           MOVE 0 TO WS-MASSIMO-WW.                                     00017200
           IF WS-NUM-STORICO NOT < 3                                    00017210
              PERFORM C00310-MAX-WW THRU C00310-EXIT                    00017220
                 VARYING WS-IX-FIN FROM 1 BY 1                          00017230
                 UNTIL WS-IX-FIN > 3                                    00017240
           END-IF.                                                      00017250
           MOVE WS-MASSIMO-WW TO FCST-WW3.                              00017600
      *-------------------------------------------                      00017700
      *                                                                 00017800
      *-------------------------------------------                      00017900
       C00310-MAX-WW.                                                   00018000
           IF WS-ST-WW-IND (WS-IX-FIN) NOT = 'S'                        00018100
              AND WS-ST-WW (WS-IX-FIN) > WS-MASSIMO-WW                  00018200
              MOVE WS-ST-WW (WS-IX-FIN) TO WS-MASSIMO-WW                00018300
           END-IF.                                                      00018400
       C00310-EXIT.                                                     00018500
           EXIT.                                                        00018600
      *-------------------------------------------                      00018700
      * SOMMA RR1 SULLE ULTIME WS-FINESTRA-N OSSERVAZIONI (3, 12 O 24   00018800
      * A SECONDA DEL CHIAMANTE); MANCANTE SE LO STORICO NON E' ANCORA  00018900
      * A REGIME PER QUELLA FINESTRA O SE MANCA ANCHE UN SOLO RR1       00019000
       C00400-CALCOLA-RR.                                               00019100
           MOVE 0   TO WS-SOMMA-RR.                                     00019200
           IF WS-NUM-STORICO < WS-FINESTRA-N                            00019210
              MOVE 'S' TO WS-TROVATO-MANCA                              00019220
           ELSE                                                         00019230
              MOVE 'N' TO WS-TROVATO-MANCA                              00019300
              PERFORM C00410-ACCUM-RR THRU C00410-EXIT                  00019400
                 VARYING WS-IX-FIN FROM 1 BY 1                          00019500
                 UNTIL WS-IX-FIN > WS-FINESTRA-N                        00019600
           END-IF.                                                      00019700
       C00400-EXIT.                                                     00019800
           EXIT.                                                        00019900
      *-------------------------------------------                      00020000
      *                                                                 00020100
      *-------------------------------------------                      00020200
       C00410-ACCUM-RR.                                                 00020300
           IF WS-ST-RR1-IND (WS-IX-FIN) = 'S'                           00020400
              MOVE 'S' TO WS-TROVATO-MANCA                              00020500
           ELSE                                                         00020600
              ADD WS-ST-RR1 (WS-IX-FIN) TO WS-SOMMA-RR                  00020700
           END-IF.                                                      00020800
       C00410-EXIT.                                                     00020900
           EXIT.                                                        00021000
      *-------------------------------------------                      00021100
      * SOMMA SUND1 SULLE ULTIME WS-FINESTRA-N OSSERVAZIONI (3 O 24);   00021200
      * MANCANTE SE LO STORICO NON E' ANCORA A REGIME PER QUELLA        00021300
      * FINESTRA O SE MANCA ANCHE UN SOLO SUND1                         00021301
       C00500-CALCOLA-SUND.                                             00021400
           MOVE 0   TO WS-SOMMA-SUND.                                   00021500
           IF WS-NUM-STORICO < WS-FINESTRA-N                            00021510
              MOVE 'S' TO WS-TROVATO-MANCA                              00021520
           ELSE                                                         00021530
              MOVE 'N' TO WS-TROVATO-MANCA                              00021600
              PERFORM C00510-ACCUM-SUND THRU C00510-EXIT                00021700
                 VARYING WS-IX-FIN FROM 1 BY 1                          00021800
                 UNTIL WS-IX-FIN > WS-FINESTRA-N                        00021900
           END-IF.                                                      00022000
       C00500-EXIT.                                                     00022100
           EXIT.                                                        00022200
      *-------------------------------------------                      00022300
      *                                                                 00022400
      *-------------------------------------------                      00022500
       C00510-ACCUM-SUND.                                               00022600
           IF WS-ST-SUND1-IND (WS-IX-FIN) = 'S'                         00022700
              MOVE 'S' TO WS-TROVATO-MANCA                              00022800
           ELSE                                                         00022900
              ADD WS-ST-SUND1 (WS-IX-FIN) TO WS-SOMMA-SUND              00023000
           END-IF.                                                      00023100
       C00510-EXIT.                                                     00023200
           EXIT.                                                        00023300
      *-------------------------------------------                      00023400
      * TM = MEDIA MOBILE DI TTT SULLE ULTIME 24 OSSERVAZIONI;          00023500
      * MANCANTE SE LO STORICO NON E' ANCORA A REGIME (24 PASSI) O SE   00023600
      * MANCA ANCHE UN SOLO TTT DELLA FINESTRA (L'INTERA MEDIA E'       00023601
      * MANCANTE, NON SI SCARTA IL SOLO PASSO MANCANTE)                 00023700
      *-------------------------------------------                      00023800
       C00600-CALCOLA-TM.                                               00023900
           MOVE 0   TO WS-SOMMA-TTT WS-CONTA-VALIDI.                    00024000
           IF WS-NUM-STORICO < 24                                       00024010
              MOVE 'S' TO WS-TROVATO-MANCA                              00024020
           ELSE                                                         00024030
              MOVE 'N' TO WS-TROVATO-MANCA                              00024040
              PERFORM C00610-ACCUM-TTT THRU C00610-EXIT                 00024100
                 VARYING WS-IX-FIN FROM 1 BY 1                          00024200
                 UNTIL WS-IX-FIN > 24                                   00024300
           END-IF.                                                      00024310
           IF WS-TROVATO-MANCA = 'S'                                    00024400
              MOVE 'S' TO FCST-TM-IND                                   00024500
              MOVE 0   TO FCST-TM                                       00024600
           ELSE                                                         00024700
              MOVE 'N' TO FCST-TM-IND                                   00024800
              COMPUTE FCST-TM ROUNDED =                                 00024900
                      WS-SOMMA-TTT / WS-CONTA-VALIDI                    00025000
           END-IF.                                                      00025100
      *-------------------------------------------                      00025200
      *                                                                 00025300
      *-------------------------------------------                      00025400
       C00610-ACCUM-TTT.                                                00025500
           IF WS-ST-TTT-IND (WS-IX-FIN) = 'S'                           00025600
              MOVE 'S' TO WS-TROVATO-MANCA                              00025610
           ELSE                                                         00025620
              ADD WS-ST-TTT (WS-IX-FIN) TO WS-SOMMA-TTT                 00025700
              ADD 1 TO WS-CONTA-VALIDI                                  00025800
           END-IF.                                                      00025900
       C00610-EXIT.                                                     00026000
           EXIT.                                                        00026100
      *-------------------------------------------                      00026200
      *                                                                 00026300
      *-------------------------------------------                      00026400
       C00800-FINE.                                                     00026500
           GOBACK.                                                      00026600
      **********************       FINE     *************************** 00026700
